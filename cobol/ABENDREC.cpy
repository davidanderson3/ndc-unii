000100******************************************************************        
000200*  COPYBOOK    ABENDREC                                          *        
000300*  COMMON ABEND WORK RECORD - SHARED BY ALL NDC EXTRACT/CHUNKER  *        
000400*  JOB STEPS.  MOVE PARA-NAME/ABEND-REASON (AND EXPECTED-VAL/    *        
000500*  ACTUAL-VAL WHEN THERE IS A COMPARE TO SHOW) BEFORE GOING TO   *        
000600*  1000-ABEND-RTN.  ABEND-REC IS WRITTEN TO SYSOUT SO THE REASON *        
000700*  SURVIVES THE FORCED DIVIDE-BY-ZERO ABEND BELOW.               *        
000800******************************************************************        
000900*   CHANGE LOG                                                            
001000*   03/14/94  RLW  0000  ORIGINAL COPYBOOK - PULLED OUT OF THE      ABND01
001100*                        BILLING EDIT JOB SO EVERY STEP SHARES      ABND02
001200*                        ONE ABEND LAYOUT.                          ABND03
001300*   11/02/98  JS   0041  Y2K - EXPECTED-VAL/ACTUAL-VAL WIDENED      ABND04
001400*                        SO A FOUR-DIGIT YEAR STILL FITS.           ABND05
001500*   06/23/03  DMK  0077  ADDED TO NDC EXTRACT/CHUNKER JOBSTREAM.    ABND06
001600******************************************************************        
001700 01  ABEND-REC.                                                           
001800     05  PARA-NAME               PIC X(20).                               
001900     05  ABEND-REASON            PIC X(60).                               
002000     05  EXPECTED-VAL            PIC X(20).                               
002100     05  ACTUAL-VAL              PIC X(20).                               
002200     05  FILLER                  PIC X(12).                               
002300                                                                          
002400 77  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.               
002500 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.                  
