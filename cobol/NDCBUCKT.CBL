000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM      NDCBUCKT                                        *         
000400*  NDC-TO-UNII TERMINOLOGY EXTRACT - CHUNKER/REPORTER STEP.      *        
000500*  READS THE NDCXTF EXTRACT FILE BUILT BY NDCXTRCT, TAGS EACH    *        
000600*  RECORD WITH A BUCKET KEY, WRITES A LOOKUP SEARCH INDEX, AND   *        
000700*  PRODUCES THREE PATTERN REPORTS USED BY THE TERMINOLOGY TEAM   *        
000800*  TO SPOT-CHECK HOW INGREDIENT ROLES ARE COMBINING.             *        
000900*                                                                *        
001000*  BUCKET-DATA IS WRITTEN AS ONE TAGGED DATASET, NOT ONE DATASET *        
001100*  PER BUCKET - THE NUMBER OF DISTINCT BUCKET KEYS IN A RELEASE  *        
001200*  IS NOT KNOWN AT JCL-GENERATION TIME AND THIS SHOP HAS NO      *        
001300*  DYNAMIC-ASSIGN STEP TO OPEN ONE OUTPUT PER KEY AT RUN TIME.   *        
001400*  BUCKDATA CARRIES THE 3-BYTE KEY ON EVERY RECORD SO ANY READER *        
001500*  CAN GROUP BY KEY; THE BUCKET INDEX (BUCKNDX) LISTS EACH KEY   *        
001600*  AND ITS RECORD COUNT.  THIS IS THE PERMANENT SHAPE OF THE     *        
001700*  OUTPUT - THERE IS NO FURTHER SPLIT STEP DOWNSTREAM OF THIS    *        
001800*  PROGRAM.                                                      *        
001900******************************************************************        
002000*   CHANGE LOG                                                            
002100*   06/23/03  DMK  0077  ORIGINAL PROGRAM.                          NDCB01
002200*   07/11/03  DMK  0079  ADDED THE IN/PIN PAIR REPORT AND THE       NDCB02
002300*                        CALL TO NDCSCORE FOR THE PAIRING SCORE.    NDCB03
002400*   07/18/03  DMK  0080  PAIR EXAMPLES CAPPED AT 3 PER PATTERN -    NDCB04
002500*                        REPORT WAS RUNNING TO HUNDREDS OF PAGES    NDCB05
002600*                        ON THE FULL RELEASE.                       NDCB06
002700*   11/14/03  DMK  0083  TABLE SIZES BUMPED FOR THE DECEMBER        NDCB07
002800*                        RELEASE.                                   NDCB08
002900*   02/09/04  DMK  0091  DROPPED THE UNUSED NDCLTH LINKAGE-STAGING  NDCB11
003000*                        FIELDS - NAME CLEANING HAS BEEN INLINE IN  NDCB12
003100*                        480-CLEAN-AND-TOKENIZE SINCE DAY ONE, THE  NDCB13
003200*                        NDCLTH CALL WAS NEVER WIRED IN.  ALSO      NDCB14
003300*                        REWORDED THE HEADER ABOVE - IT WAS         NDCB15
003400*                        CLAIMING AN OVERNIGHT SPLIT-BY-BUCKET      NDCB16
003500*                        STEP THAT WAS NEVER BUILT.                 NDCB17
003600*   03/02/04  JS   0093  ADDED REAL RECORD/PATTERN TOTALS TO ALL  NDCB18  
003700*                        THREE REPORT HEADINGS - PAIR REPORT      NDCB19  
003800*                        TOTALS LINE WAS WRITTEN BLANK, TWO-ING/  NDCB20  
003900*                        ONE-ING HAD NO TOTALS LINE AT ALL.  ALSO NDCB21  
004000*                        WIDENED THE PAIR EXAMPLE LINES WITH      NDCB22  
004100*                        RXCUI/UNII/ROLE FLAGS FOR BOTH SIDES -   NDCB23  
004200*                        AUDIT TEAM COULD NOT RECONCILE COUNTS    NDCB24  
004300*                        WITHOUT THEM.                            NDCB25  
004400******************************************************************        
004500 PROGRAM-ID.  NDCBUCKT.                                                   
004600 AUTHOR. D M KOWALCZYK.                                                   
004700 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
004800 DATE-WRITTEN. 06/23/03.                                                  
004900 DATE-COMPILED. 06/23/03.                                                 
005000 SECURITY. NON-CONFIDENTIAL.                                              
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-390.                                                
005500 OBJECT-COMPUTER. IBM-390.                                                
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT SYSOUT                                                        
006100     ASSIGN TO UT-S-SYSOUT                                                
006200       ORGANIZATION IS SEQUENTIAL.                                        
006300                                                                          
006400     SELECT NDCXTF                                                        
006500     ASSIGN TO UT-S-NDCXTF                                                
006600       ACCESS MODE IS SEQUENTIAL                                          
006700       FILE STATUS IS XTF-STATUS.                                         
006800                                                                          
006900     SELECT BUCKDATA                                                      
007000     ASSIGN TO UT-S-BUCKDATA                                              
007100       ACCESS MODE IS SEQUENTIAL                                          
007200       FILE STATUS IS BDATA-STATUS.                                       
007300                                                                          
007400     SELECT BUCKNDX                                                       
007500     ASSIGN TO UT-S-BUCKNDX                                               
007600       ACCESS MODE IS SEQUENTIAL                                          
007700       FILE STATUS IS BNDX-STATUS.                                        
007800                                                                          
007900     SELECT SRCHNDX                                                       
008000     ASSIGN TO UT-S-SRCHNDX                                               
008100       ACCESS MODE IS SEQUENTIAL                                          
008200       FILE STATUS IS SNDX-STATUS.                                        
008300                                                                          
008400     SELECT TWOINRPT                                                      
008500     ASSIGN TO UT-S-TWOINRPT                                              
008600       ACCESS MODE IS SEQUENTIAL                                          
008700       FILE STATUS IS TWOR-STATUS.                                        
008800                                                                          
008900     SELECT ONEINRPT                                                      
009000     ASSIGN TO UT-S-ONEINRPT                                              
009100       ACCESS MODE IS SEQUENTIAL                                          
009200       FILE STATUS IS ONER-STATUS.                                        
009300                                                                          
009400     SELECT PAIRRPT                                                       
009500     ASSIGN TO UT-S-PAIRRPT                                               
009600       ACCESS MODE IS SEQUENTIAL                                          
009700       FILE STATUS IS PAIR-STATUS.                                        
009800                                                                          
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100 FD  SYSOUT                                                               
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 132 CHARACTERS                                       
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     DATA RECORD IS SYSOUT-REC.                                           
010700 01  SYSOUT-REC                      PIC X(132).                          
010800                                                                          
010900 FD  NDCXTF                                                               
011000     RECORDING MODE IS F                                                  
011100     LABEL RECORDS ARE STANDARD                                           
011200     RECORD CONTAINS 3234 CHARACTERS                                      
011300     BLOCK CONTAINS 0 RECORDS                                             
011400     DATA RECORD IS NDCXTF-REC.                                           
011500 01  NDCXTF-REC                      PIC X(3234).                         
011600                                                                          
011700****** ONE TAGGED DATASET FOR ALL BUCKETS - SEE PROGRAM BANNER.           
011800 FD  BUCKDATA                                                             
011900     RECORDING MODE IS F                                                  
012000     LABEL RECORDS ARE STANDARD                                           
012100     RECORD CONTAINS 3240 CHARACTERS                                      
012200     BLOCK CONTAINS 0 RECORDS                                             
012300     DATA RECORD IS BUCKDATA-REC.                                         
012400 01  BUCKDATA-REC.                                                        
012500     05  BD-BUCKET-KEY-O             PIC X(3).                            
012600     05  BD-EXTRACT-REC-O            PIC X(3234).                         
012700     05  FILLER                      PIC X(3).                            
012800                                                                          
012900 FD  BUCKNDX                                                              
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORD CONTAINS 12 CHARACTERS                                        
013300     BLOCK CONTAINS 0 RECORDS                                             
013400     DATA RECORD IS BUCKNDX-REC.                                          
013500 01  BUCKNDX-REC.                                                         
013600     05  BN-BUCKET-KEY-O             PIC X(3).                            
013700     05  BN-BUCKET-COUNT-O           PIC 9(7).                            
013800     05  FILLER                      PIC X(2).                            
013900                                                                          
014000 FD  SRCHNDX                                                              
014100     RECORDING MODE IS F                                                  
014200     LABEL RECORDS ARE STANDARD                                           
014300     RECORD CONTAINS 344 CHARACTERS                                       
014400     BLOCK CONTAINS 0 RECORDS                                             
014500     DATA RECORD IS SRCHNDX-REC.                                          
014600 01  SRCHNDX-REC.                                                         
014700     05  SX-BUCKET-KEY-O             PIC X(3).                            
014800     05  SX-NDC-O                    PIC X(11).                           
014900     05  SX-PRODUCT-RXCUI-O          PIC X(8).                            
015000     05  SX-PRODUCT-NAME-O           PIC X(120).                          
015100     05  SX-UNII-LIST-O OCCURS 20 TIMES                                   
015200                        INDEXED BY SX-UNII-IDX PIC X(10).                 
015300     05  FILLER                      PIC X(2).                            
015400                                                                          
015500 FD  TWOINRPT                                                             
015600     RECORDING MODE IS F                                                  
015700     LABEL RECORDS ARE STANDARD                                           
015800     RECORD CONTAINS 132 CHARACTERS                                       
015900     BLOCK CONTAINS 0 RECORDS                                             
016000     DATA RECORD IS TWOINRPT-REC.                                         
016100 01  TWOINRPT-REC                    PIC X(132).                          
016200                                                                          
016300 FD  ONEINRPT                                                             
016400     RECORDING MODE IS F                                                  
016500     LABEL RECORDS ARE STANDARD                                           
016600     RECORD CONTAINS 132 CHARACTERS                                       
016700     BLOCK CONTAINS 0 RECORDS                                             
016800     DATA RECORD IS ONEINRPT-REC.                                         
016900 01  ONEINRPT-REC                    PIC X(132).                          
017000                                                                          
017100 FD  PAIRRPT                                                              
017200     RECORDING MODE IS F                                                  
017300     LABEL RECORDS ARE STANDARD                                           
017400     RECORD CONTAINS 132 CHARACTERS                                       
017500     BLOCK CONTAINS 0 RECORDS                                             
017600     DATA RECORD IS PAIRRPT-REC.                                          
017700 01  PAIRRPT-REC                     PIC X(132).                          
017800                                                                          
017900 WORKING-STORAGE SECTION.                                                 
018000                                                                          
018100 01  FILE-STATUS-CODES.                                                   
018200     05  XTF-STATUS              PIC X(2).                                
018300         88  XTF-OK                  VALUE "00".                          
018400         88  XTF-EOF                 VALUE "10".                          
018500     05  BDATA-STATUS            PIC X(2).                                
018600         88  BDATA-OK                VALUE "00".                          
018700     05  BNDX-STATUS             PIC X(2).                                
018800         88  BNDX-OK                 VALUE "00".                          
018900     05  SNDX-STATUS             PIC X(2).                                
019000         88  SNDX-OK                 VALUE "00".                          
019100     05  TWOR-STATUS             PIC X(2).                                
019200         88  TWOR-OK                 VALUE "00".                          
019300     05  ONER-STATUS             PIC X(2).                                
019400         88  ONER-OK                 VALUE "00".                          
019500     05  PAIR-STATUS             PIC X(2).                                
019600         88  PAIR-OK                 VALUE "00".                          
019700     05  FILLER                  PIC X(4).                                
019800                                                                          
019900 01  WS-SWITCHES.                                                         
020000     05  MORE-XTF-SW             PIC X(1) VALUE "Y".                      
020100         88  NO-MORE-XTF-RECS         VALUE "N".                          
020200     05  WS-FOUND-SW             PIC X(1) VALUE "N".                      
020300         88  ROW-FOUND                 VALUE "Y".                         
020400     05  WS-PAIR-ON-REC-SW       PIC X(1) VALUE "N".                      
020500         88  RECORD-HAD-A-PAIR         VALUE "Y".                         
020600     05  FILLER                  PIC X(5).                                
020700                                                                          
020800****** NORMALIZED-NDC / BUCKET-KEY WORK AREA.                             
020900 01  WS-BUCKET-WORK.                                                      
021000     05  WS-NORM-DIGITS          PIC X(11).                               
021100     05  WS-NORM-LEN             PIC S9(4) COMP.                          
021200     05  WS-BUCKET-KEY           PIC X(3).                                
021300     05  WS-DIGIT-IDX            PIC S9(4) COMP.                          
021400     05  WS-ONE-NDC-CHAR         PIC X(1).                                
021500         88  NDC-CHAR-IS-DIGIT       VALUES "0" THRU "9".                 
021600     05  FILLER                  PIC X(4).                                
021700                                                                          
021800****** BYTE-LEVEL VIEW OF THE BUCKET KEY - FOR DUMP READING WHEN          
021900****** A BUCKET COMES OUT WRONG - SAME HABIT AS NDCSCORE.                 
022000 01  WS-BUCKET-KEY-AREA.                                                  
022100     05  WS-BUCKET-KEY-DISPLAY   PIC X(3).                                
022200 01  WS-BUCKET-KEY-PEEK REDEFINES WS-BUCKET-KEY-AREA.                     
022300     05  WS-BUCKET-KEY-BYTES     PIC X(1) OCCURS 3 TIMES.                 
022400                                                                          
022500 01  WS-BEST-SCORE-WORK.                                                  
022600     05  WS-BEST-SCORE-NUM       PIC S9(7) COMP.                          
022700 01  WS-BEST-SCORE-ALT REDEFINES WS-BEST-SCORE-WORK.                      
022800     05  WS-BEST-SCORE-BYTES     PIC X(4).                                
022900                                                                          
023000 01  WS-BUCKET-CNT-WORK.                                                  
023100     05  WS-BUCKET-CNT-NUM       PIC S9(7) COMP.                          
023200 01  WS-BUCKET-CNT-ALT REDEFINES WS-BUCKET-CNT-WORK.                      
023300     05  WS-BUCKET-CNT-BYTES     PIC X(4).                                
023400                                                                          
023500****** NAME-CLEAN / TOKENIZE SCRATCH - USED FOR BOTH THE PIN AND          
023600****** EACH CANDIDATE IN BEFORE THE CALL TO NDCSCORE.                     
023700 01  WS-CLEAN-WORK.                                                       
023800     05  WS-CLEAN-SRC            PIC X(120).                              
023900     05  WS-CLEAN-OUT            PIC X(120).                              
024000     05  WS-CLEAN-LEN            PIC S9(4) COMP.                          
024100     05  WS-CLEAN-TOKEN-CNT      PIC 9(3).                                
024200     05  WS-CLEAN-TOKEN-TBL OCCURS 20 TIMES                               
024300                            INDEXED BY CLN-IDX  PIC X(30).                
024400     05  WS-ONE-CHAR             PIC X(1).                                
024500         88  ALNUM-CHAR              VALUES "a" THRU "z",                 
024600             "0" THRU "9".                                                
024700     05  WS-IN-TOKEN-SW          PIC X(1).                                
024800         88  IN-A-TOKEN              VALUE "Y".                           
024900     05  WS-CUR-TOKEN-LEN        PIC S9(4) COMP.                          
025000     05  BYTE-IDX                PIC S9(4) COMP.                          
025100     05  FILLER                  PIC X(4).                                
025200                                                                          
025300 01  WS-PIN-CLEAN-AREA.                                                   
025400     05  WS-PIN-CLEAN            PIC X(120).                              
025500     05  WS-PIN-TOKEN-CNT        PIC 9(3).                                
025600     05  WS-PIN-TOKEN-TBL OCCURS 20 TIMES                                 
025700                            INDEXED BY PINC-IDX  PIC X(30).               
025800     05  FILLER                  PIC X(3).                                
025900                                                                          
026000 01  WS-IN-CLEAN-AREA.                                                    
026100     05  WS-IN-CLEAN             PIC X(120).                              
026200     05  WS-IN-TOKEN-CNT         PIC 9(3).                                
026300     05  WS-IN-TOKEN-TBL OCCURS 20 TIMES                                  
026400                            INDEXED BY INC-IDX  PIC X(30).                
026500     05  FILLER                  PIC X(3).                                
026600                                                                          
026700****** LINKAGE-COMPATIBLE COPY OF NDCSCORE'S PARAMETER RECORD.            
026800 01  WS-NDCSCORE-REC.                                                     
026900     05  NS-IN-CLEANED           PIC X(120).                              
027000     05  NS-PIN-CLEANED          PIC X(120).                              
027100     05  NS-IN-TOKEN-TBL OCCURS 20 TIMES                                  
027200                            INDEXED BY NS-IN-IDX.                         
027300         10  NS-IN-TOKEN         PIC X(30).                               
027400     05  NS-IN-TOKEN-COUNT       PIC 9(03).                               
027500     05  NS-PIN-TOKEN-TBL OCCURS 20 TIMES                                 
027600                            INDEXED BY NS-PIN-IDX.                        
027700         10  NS-PIN-TOKEN        PIC X(30).                               
027800     05  NS-PIN-TOKEN-COUNT      PIC 9(03).                               
027900     05  NS-SCORE-OUT            PIC S9(7) COMP.                          
028000 01  WS-NDCSCORE-RETCD           PIC 9(4) COMP.                           
028100                                                                          
028200 01  BUCKET-INDEX-TABLE.                                                  
028300     05  BX-COUNT                PIC S9(4) COMP VALUE ZERO.               
028400     05  FILLER                  PIC X(4).                                
028500     05  BX-ROW OCCURS 1 TO 999 TIMES                                     
028600                DEPENDING ON BX-COUNT                                     
028700                INDEXED BY BX-IDX.                                        
028800         10  BX-KEY              PIC X(3).                                
028900         10  BX-CNT              PIC S9(7) COMP.                          
029000                                                                          
029100 01  DISTINCT-UNII-WORK.                                                  
029200     05  DU-COUNT                PIC S9(3) COMP VALUE ZERO.               
029300     05  SWAP-UNII               PIC X(10).                               
029400     05  FILLER                  PIC X(3).                                
029500     05  DU-ROW OCCURS 1 TO 20 TIMES                                      
029600                DEPENDING ON DU-COUNT                                     
029700                INDEXED BY DU-IDX, DU-IDX2.                               
029800         10  DU-UNII             PIC X(10).                               
029900                                                                          
030000 01  TWO-ING-PATTERN-TABLE.                                               
030100     05  TI-COUNT                PIC S9(3) COMP VALUE ZERO.               
030200     05  FILLER                  PIC X(3).                                
030300     05  TI-ROW OCCURS 1 TO 100 TIMES                                     
030400                DEPENDING ON TI-COUNT                                     
030500                INDEXED BY TI-IDX, TI-IDX2.                               
030600         10  TI-TTY-1            PIC X(5).                                
030700         10  TI-AI-1             PIC X(1).                                
030800         10  TI-AM-1             PIC X(1).                                
030900         10  TI-BOSS-1           PIC X(1).                                
031000         10  TI-TTY-2            PIC X(5).                                
031100         10  TI-AI-2             PIC X(1).                                
031200         10  TI-AM-2             PIC X(1).                                
031300         10  TI-BOSS-2           PIC X(1).                                
031400         10  TI-OCCUR-CNT        PIC S9(7) COMP.                          
031500 01  TI-SWAP-ROW.                                                         
031600     05  FILLER                  PIC X(16).                               
031700     05  FILLER                  PIC S9(7) COMP.                          
031800                                                                          
031900 01  ONE-ING-PATTERN-TABLE.                                               
032000     05  OI-COUNT                PIC S9(3) COMP VALUE ZERO.               
032100     05  FILLER                  PIC X(3).                                
032200     05  OI-ROW OCCURS 1 TO 50 TIMES                                      
032300                DEPENDING ON OI-COUNT                                     
032400                INDEXED BY OI-IDX, OI-IDX2.                               
032500         10  OI-TTY              PIC X(5).                                
032600         10  OI-AI               PIC X(1).                                
032700         10  OI-AM               PIC X(1).                                
032800         10  OI-BOSS             PIC X(1).                                
032900         10  OI-OCCUR-CNT        PIC S9(7) COMP.                          
033000                                                                          
033100 01  WS-ONE-SWAP-REC.                                                     
033200     05  FILLER                  PIC X(8).                                
033300     05  FILLER                  PIC S9(7) COMP.                          
033400                                                                          
033500 01  PAIR-PATTERN-TABLE.                                                  
033600     05  PP-COUNT                PIC S9(3) COMP VALUE ZERO.               
033700     05  FILLER                  PIC X(3).                                
033800     05  PP-ROW OCCURS 1 TO 200 TIMES                                     
033900                DEPENDING ON PP-COUNT                                     
034000                INDEXED BY PP-IDX, PP-IDX2.                               
034100         10  PP-IN-AM            PIC X(1).                                
034200         10  PP-IN-BOSS          PIC X(1).                                
034300         10  PP-PIN-AI           PIC X(1).                                
034400         10  PP-PIN-BOSS         PIC X(1).                                
034500         10  PP-OCCUR-CNT        PIC S9(7) COMP.                          
034600         10  PP-EX-COUNT         PIC 9(1) COMP.                           
034700         10  PP-EX-ROW OCCURS 3 TIMES                                     
034800                            INDEXED BY PP-EX-IDX.                         
034900             15  PPX-NDC             PIC X(11).                           
035000             15  PPX-PRODUCT-NAME    PIC X(120).                          
035100             15  PPX-IN-RXCUI        PIC X(8).                            
035200             15  PPX-IN-NAME         PIC X(120).                          
035300             15  PPX-IN-UNII         PIC X(10).                           
035400             15  PPX-IN-AM           PIC X(1).                            
035500             15  PPX-IN-BOSS         PIC X(1).                            
035600             15  PPX-PIN-RXCUI       PIC X(8).                            
035700             15  PPX-PIN-NAME        PIC X(120).                          
035800             15  PPX-PIN-UNII        PIC X(10).                           
035900             15  PPX-PIN-AI          PIC X(1).                            
036000             15  PPX-PIN-BOSS        PIC X(1).                            
036100                                                                          
036200****** SCRATCH ROW - SAME SHAPE AS PP-ROW - FOR THE BUBBLE SORT           
036300****** IN 858-SORT-PAIR-INNER.                                            
036400 01  WS-PAIR-SWAP-REC.                                                    
036500     05  FILLER                  PIC X(4).                                
036600     05  FILLER                  PIC S9(7) COMP.                          
036700     05  FILLER                  PIC 9(1) COMP.                           
036800     05  FILLER OCCURS 3 TIMES.                                           
036900         10  FILLER              PIC X(11).                               
037000         10  FILLER              PIC X(120).                              
037100         10  FILLER              PIC X(8).                                
037200         10  FILLER              PIC X(120).                              
037300         10  FILLER              PIC X(10).                               
037400         10  FILLER              PIC X(1).                                
037500         10  FILLER              PIC X(1).                                
037600         10  FILLER              PIC X(8).                                
037700         10  FILLER              PIC X(120).                              
037800         10  FILLER              PIC X(10).                               
037900         10  FILLER              PIC X(1).                                
038000         10  FILLER              PIC X(1).                                
038100                                                                          
038200 01  WS-CURRENT-REC-WORK.                                                 
038300     05  WS-CUR-PIN-COUNT        PIC S9(3) COMP.                          
038400     05  WS-CUR-IN-COUNT         PIC S9(3) COMP.                          
038500     05  WS-CUR-PIN-SLOT OCCURS 20 TIMES                                  
038600                            INDEXED BY CPS-IDX PIC S9(3) COMP.            
038700     05  WS-CUR-IN-SLOT OCCURS 20 TIMES                                   
038800                            INDEXED BY CIS-IDX PIC S9(3) COMP.            
038900     05  WS-BEST-SCORE           PIC S9(7) COMP.                          
039000     05  WS-BEST-IN-SLOT         PIC S9(3) COMP.                          
039100     05  WS-BEST-IN-SLOT-REC     PIC S9(3) COMP.                          
039200     05  FILLER                  PIC X(4).                                
039300                                                                          
039400 01  COUNTERS-AND-ACCUMULATORS.                                           
039500     05  XTF-RECS-READ           PIC S9(9) COMP VALUE ZERO.               
039600     05  SRCH-RECS-WRITTEN       PIC S9(9) COMP VALUE ZERO.               
039700     05  TOTAL-PAIRS             PIC S9(9) COMP VALUE ZERO.               
039800     05  RECORDS-WITH-PAIRS      PIC S9(9) COMP VALUE ZERO.               
039900     05  TWO-ING-TOTAL-RECS      PIC S9(9) COMP VALUE ZERO.               
040000     05  ONE-ING-TOTAL-RECS      PIC S9(9) COMP VALUE ZERO.               
040100     05  WS-PAGES                PIC S9(5) COMP VALUE 1.                  
040200     05  WS-LINES                PIC S9(5) COMP VALUE ZERO.               
040300     05  WS-GENERIC-IDX          PIC S9(5) COMP.                          
040400     05  FILLER                  PIC X(4).                                
040500                                                                          
040600 01  WS-CURRENT-DATE-FIELDS.                                              
040700     05  WS-CURRENT-YEAR         PIC 9(4).                                
040800     05  WS-CURRENT-MONTH        PIC 9(2).                                
040900     05  WS-CURRENT-DAY          PIC 9(2).                                
041000     05  FILLER                  PIC X(111).                              
041100                                                                          
041200 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.                 
041300                                                                          
041400 01  WS-RPT-HDR-REC.                                                      
041500     05  FILLER                  PIC X(1) VALUE SPACES.                   
041600     05  HDR-DATE.                                                        
041700         10  HDR-YY              PIC 9(4).                                
041800         10  DASH-1              PIC X(1) VALUE "-".                      
041900         10  HDR-MM              PIC 9(2).                                
042000         10  DASH-2              PIC X(1) VALUE "-".                      
042100         10  HDR-DD              PIC 9(2).                                
042200     05  FILLER                  PIC X(5) VALUE SPACES.                   
042300     05  HDR-TITLE-O             PIC X(60) VALUE SPACES.                  
042400     05  FILLER                  PIC X(20) VALUE "PAGE NUMBER:".          
042500     05  PAGE-NBR-O              PIC ZZ9.                                 
042600     05  FILLER                  PIC X(30) VALUE SPACES.                  
042700                                                                          
042800 01  WS-TWO-ING-TOTALS-REC.                                               
042900     05  FILLER                  PIC X(2)  VALUE SPACES.                  
043000     05  FILLER                  PIC X(30)                                
043100         VALUE "TOTAL TWO-INGREDIENT RECORDS:".                           
043200     05  TID-TOTAL-RECS-O        PIC ZZZ,ZZZ,ZZ9.                         
043300     05  FILLER                  PIC X(4)  VALUE SPACES.                  
043400     05  FILLER                  PIC X(18) VALUE "UNIQUE PATTERNS: ".     
043500     05  TID-UNIQUE-PATTERNS-O   PIC ZZ,ZZ9.                              
043600     05  FILLER                  PIC X(61) VALUE SPACES.                  
043700                                                                          
043800 01  WS-ONE-ING-TOTALS-REC.                                               
043900     05  FILLER                  PIC X(2)  VALUE SPACES.                  
044000     05  FILLER                  PIC X(34)                                
044100         VALUE "TOTAL SINGLE-INGREDIENT RECORDS:".                        
044200     05  OID-TOTAL-RECS-O        PIC ZZZ,ZZZ,ZZ9.                         
044300     05  FILLER                  PIC X(4)  VALUE SPACES.                  
044400     05  FILLER                  PIC X(18) VALUE "UNIQUE PATTERNS: ".     
044500     05  OID-UNIQUE-PATTERNS-O   PIC ZZ,ZZ9.                              
044600     05  FILLER                  PIC X(57) VALUE SPACES.                  
044700                                                                          
044800 01  WS-TOTALS-LINE-REC.                                                  
044900     05  FILLER                  PIC X(2)  VALUE SPACES.                  
045000     05  FILLER                  PIC X(13) VALUE "TOTAL PAIRS:".          
045100     05  TOT-TOTAL-PAIRS-O       PIC ZZZ,ZZZ,ZZ9.                         
045200     05  FILLER                  PIC X(3)  VALUE SPACES.                  
045300     05  FILLER                  PIC X(21)                                
045400         VALUE "RECORDS WITH PAIRS:".                                     
045500     05  TOT-RECS-WITH-PAIRS-O   PIC ZZZ,ZZZ,ZZ9.                         
045600     05  FILLER                  PIC X(3)  VALUE SPACES.                  
045700     05  FILLER                  PIC X(18) VALUE "UNIQUE PATTERNS: ".     
045800     05  TOT-UNIQUE-PATTERNS-O   PIC ZZ,ZZ9.                              
045900     05  FILLER                  PIC X(44) VALUE SPACES.                  
046000                                                                          
046100 01  WS-TWO-ING-COLM-HDR.                                                 
046200     05  FILLER  PIC X(8)  VALUE "COUNT".                                 
046300     05  FILLER  PIC X(30) VALUE "POSITION-1 (TTY/AI/AM/BOSS)".           
046400     05  FILLER  PIC X(30) VALUE "POSITION-2 (TTY/AI/AM/BOSS)".           
046500     05  FILLER  PIC X(64) VALUE SPACES.                                  
046600                                                                          
046700 01  WS-TWO-ING-DETAIL-REC.                                               
046800     05  TID-COUNT-O             PIC ZZZ,ZZ9.                             
046900     05  FILLER                  PIC X(2) VALUE SPACES.                   
047000     05  TID-TTY-1-O             PIC X(5).                                
047100     05  FILLER                  PIC X(1) VALUE SPACES.                   
047200     05  TID-AI-1-O              PIC X(1).                                
047300     05  FILLER                  PIC X(1) VALUE SPACES.                   
047400     05  TID-AM-1-O              PIC X(1).                                
047500     05  FILLER                  PIC X(1) VALUE SPACES.                   
047600     05  TID-BOSS-1-O            PIC X(1).                                
047700     05  FILLER                  PIC X(6) VALUE SPACES.                   
047800     05  TID-TTY-2-O             PIC X(5).                                
047900     05  FILLER                  PIC X(1) VALUE SPACES.                   
048000     05  TID-AI-2-O              PIC X(1).                                
048100     05  FILLER                  PIC X(1) VALUE SPACES.                   
048200     05  TID-AM-2-O              PIC X(1).                                
048300     05  FILLER                  PIC X(1) VALUE SPACES.                   
048400     05  TID-BOSS-2-O            PIC X(1).                                
048500     05  FILLER                  PIC X(85) VALUE SPACES.                  
048600                                                                          
048700 01  WS-ONE-ING-COLM-HDR.                                                 
048800     05  FILLER  PIC X(8)  VALUE "COUNT".                                 
048900     05  FILLER  PIC X(30) VALUE "POSITION (TTY/AI/AM/BOSS)".             
049000     05  FILLER  PIC X(94) VALUE SPACES.                                  
049100                                                                          
049200 01  WS-ONE-ING-DETAIL-REC.                                               
049300     05  OID-COUNT-O             PIC ZZZ,ZZ9.                             
049400     05  FILLER                  PIC X(2) VALUE SPACES.                   
049500     05  OID-TTY-O               PIC X(5).                                
049600     05  FILLER                  PIC X(1) VALUE SPACES.                   
049700     05  OID-AI-O                PIC X(1).                                
049800     05  FILLER                  PIC X(1) VALUE SPACES.                   
049900     05  OID-AM-O                PIC X(1).                                
050000     05  FILLER                  PIC X(1) VALUE SPACES.                   
050100     05  OID-BOSS-O              PIC X(1).                                
050200     05  FILLER                  PIC X(105) VALUE SPACES.                 
050300                                                                          
050400 01  WS-PAIR-COLM-HDR.                                                    
050500     05  FILLER  PIC X(8)  VALUE "COUNT".                                 
050600     05  FILLER  PIC X(18) VALUE "IN (AM/BOSS)".                          
050700     05  FILLER  PIC X(18) VALUE "PIN (AI/BOSS)".                         
050800     05  FILLER  PIC X(88) VALUE SPACES.                                  
050900                                                                          
051000 01  WS-PAIR-DETAIL-REC.                                                  
051100     05  PRD-COUNT-O             PIC ZZZ,ZZ9.                             
051200     05  FILLER                  PIC X(2) VALUE SPACES.                   
051300     05  PRD-IN-AM-O             PIC X(1).                                
051400     05  FILLER                  PIC X(1) VALUE SPACES.                   
051500     05  PRD-IN-BOSS-O           PIC X(1).                                
051600     05  FILLER                  PIC X(6) VALUE SPACES.                   
051700     05  PRD-PIN-AI-O            PIC X(1).                                
051800     05  FILLER                  PIC X(1) VALUE SPACES.                   
051900     05  PRD-PIN-BOSS-O          PIC X(1).                                
052000     05  FILLER                  PIC X(107) VALUE SPACES.                 
052100                                                                          
052200****** PAIR EXAMPLE PRINTS AS TWO LINES - NDC/PRODUCT/IN ON THE           
052300****** FIRST, THE MATCHING PIN INDENTED UNDERNEATH ON THE SECOND -        
052400****** ONE 132-BYTE PRINT RECORD CANNOT HOLD BOTH SIDES' RXCUI,           
052500****** UNII AND FLAGS AND STILL BE READABLE.                              
052600 01  WS-PAIR-EXAMPLE-REC.                                                 
052700     05  FILLER                  PIC X(2)  VALUE SPACES.                  
052800     05  FILLER                  PIC X(4)  VALUE "NDC ".                  
052900     05  PEX-NDC-O               PIC X(11).                               
053000     05  FILLER                  PIC X(2)  VALUE SPACES.                  
053100     05  FILLER                  PIC X(8)  VALUE "PRODUCT ".              
053200     05  PEX-PRODUCT-NAME-O      PIC X(30).                               
053300     05  FILLER                  PIC X(2)  VALUE SPACES.                  
053400     05  FILLER                  PIC X(3)  VALUE "IN ".                   
053500     05  PEX-IN-RXCUI-O          PIC X(8).                                
053600     05  FILLER                  PIC X(1)  VALUE SPACES.                  
053700     05  PEX-IN-NAME-O           PIC X(20).                               
053800     05  FILLER                  PIC X(1)  VALUE SPACES.                  
053900     05  FILLER                  PIC X(5)  VALUE "UNII ".                 
054000     05  PEX-IN-UNII-O           PIC X(10).                               
054100     05  FILLER                  PIC X(1)  VALUE SPACES.                  
054200     05  FILLER                  PIC X(3)  VALUE "AM ".                   
054300     05  PEX-IN-AM-O             PIC X(1).                                
054400     05  FILLER                  PIC X(1)  VALUE SPACES.                  
054500     05  FILLER                  PIC X(5)  VALUE "BOSS ".                 
054600     05  PEX-IN-BOSS-O           PIC X(1).                                
054700     05  FILLER                  PIC X(13) VALUE SPACES.                  
054800                                                                          
054900 01  WS-PAIR-EXAMPLE-REC2.                                                
055000     05  FILLER                  PIC X(6)  VALUE SPACES.                  
055100     05  FILLER                  PIC X(4)  VALUE "PIN ".                  
055200     05  PEX-PIN-RXCUI-O         PIC X(8).                                
055300     05  FILLER                  PIC X(1)  VALUE SPACES.                  
055400     05  PEX-PIN-NAME-O          PIC X(20).                               
055500     05  FILLER                  PIC X(1)  VALUE SPACES.                  
055600     05  FILLER                  PIC X(5)  VALUE "UNII ".                 
055700     05  PEX-PIN-UNII-O          PIC X(10).                               
055800     05  FILLER                  PIC X(1)  VALUE SPACES.                  
055900     05  FILLER                  PIC X(3)  VALUE "AI ".                   
056000     05  PEX-PIN-AI-O            PIC X(1).                                
056100     05  FILLER                  PIC X(1)  VALUE SPACES.                  
056200     05  FILLER                  PIC X(5)  VALUE "BOSS ".                 
056300     05  PEX-PIN-BOSS-O          PIC X(1).                                
056400     05  FILLER                  PIC X(65) VALUE SPACES.                  
056500                                                                          
056600 COPY NDCXTOUT.                                                           
056700                                                                          
056800 COPY ABENDREC.                                                           
056900                                                                          
057000 PROCEDURE DIVISION.                                                      
057100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
057200     PERFORM 100-MAINLINE THRU 100-EXIT                                   
057300         UNTIL NO-MORE-XTF-RECS.                                          
057400     PERFORM 700-WRITE-BUCKET-INDEX THRU 700-EXIT.                        
057500     PERFORM 800-WRITE-TWO-ING-RPT THRU 800-EXIT.                         
057600     PERFORM 820-WRITE-ONE-ING-RPT THRU 820-EXIT.                         
057700     PERFORM 850-WRITE-PAIR-RPT THRU 850-EXIT.                            
057800     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
057900     MOVE ZERO TO RETURN-CODE.                                            
058000     GOBACK.                                                              
058100                                                                          
058200 000-HOUSEKEEPING.                                                        
058300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
058400     DISPLAY "******** BEGIN JOB NDCBUCKT ********".                      
058500     OPEN OUTPUT SYSOUT.                                                  
058600                                                                          
058700     OPEN INPUT NDCXTF.                                                   
058800     IF NOT XTF-OK                                                        
058900         MOVE "** NDCXTF EXTRACT FILE NOT FOUND" TO ABEND-REASON          
059000         GO TO 1000-ABEND-RTN.                                            
059100                                                                          
059200     OPEN OUTPUT BUCKDATA.                                                
059300     OPEN OUTPUT BUCKNDX.                                                 
059400     OPEN OUTPUT SRCHNDX.                                                 
059500     OPEN OUTPUT TWOINRPT.                                                
059600     OPEN OUTPUT ONEINRPT.                                                
059700     OPEN OUTPUT PAIRRPT.                                                 
059800                                                                          
059900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.                
060000     MOVE WS-CURRENT-YEAR  TO HDR-YY.                                     
060100     MOVE WS-CURRENT-MONTH TO HDR-MM.                                     
060200     MOVE WS-CURRENT-DAY   TO HDR-DD.                                     
060300                                                                          
060400     READ NDCXTF INTO NDCXTOUT-REC                                        
060500         AT END MOVE "N" TO MORE-XTF-SW                                   
060600     END-READ.                                                            
060700 000-EXIT.                                                                
060800     EXIT.                                                                
060900                                                                          
061000 100-MAINLINE.                                                            
061100     MOVE "100-MAINLINE" TO PARA-NAME.                                    
061200     ADD 1 TO XTF-RECS-READ.                                              
061300     PERFORM 150-BUCKET-KEY THRU 150-EXIT.                                
061400     PERFORM 160-WRITE-BUCKET-DATA THRU 160-EXIT.                         
061500     PERFORM 165-UPDATE-BUCKET-INDEX THRU 165-EXIT.                       
061600     PERFORM 170-WRITE-SEARCH-IDX THRU 170-EXIT.                          
061700     PERFORM 180-CLASSIFY-INGREDIENTS THRU 180-EXIT.                      
061800                                                                          
061900     EVALUATE TRUE                                                        
062000         WHEN NDCX-ING-COUNT-O = 1                                        
062100             PERFORM 220-TALLY-ONE-ING THRU 220-EXIT                      
062200         WHEN NDCX-ING-COUNT-O = 2                                        
062300                      AND WS-CUR-PIN-COUNT = 1                            
062400                      AND WS-CUR-IN-COUNT = 1                             
062500             PERFORM 200-TALLY-TWO-ING THRU 200-EXIT                      
062600         WHEN OTHER                                                       
062700             CONTINUE                                                     
062800     END-EVALUATE.                                                        
062900                                                                          
063000     IF WS-CUR-PIN-COUNT > 0 AND WS-CUR-IN-COUNT > 0                      
063100         PERFORM 250-TALLY-PAIRS THRU 250-EXIT.                           
063200                                                                          
063300     READ NDCXTF INTO NDCXTOUT-REC                                        
063400         AT END MOVE "N" TO MORE-XTF-SW                                   
063500     END-READ.                                                            
063600 100-EXIT.                                                                
063700     EXIT.                                                                
063800                                                                          
063900 150-BUCKET-KEY.                                                          
064000     MOVE SPACES TO WS-NORM-DIGITS.                                       
064100     MOVE ZERO TO WS-NORM-LEN.                                            
064200     PERFORM 152-SCAN-NDC-CHAR THRU 152-EXIT                              
064300         VARYING WS-DIGIT-IDX FROM 1 BY 1 UNTIL WS-DIGIT-IDX > 11.        
064400                                                                          
064500     IF WS-NORM-LEN = 0                                                   
064600         MOVE "zzz" TO WS-BUCKET-KEY                                      
064700     ELSE                                                                 
064800         IF WS-NORM-LEN >= 3                                              
064900             MOVE WS-NORM-DIGITS (1 : 3) TO WS-BUCKET-KEY                 
065000         ELSE                                                             
065100             MOVE SPACES TO WS-BUCKET-KEY                                 
065200             MOVE WS-NORM-DIGITS (1 : WS-NORM-LEN)                        
065300                                        TO WS-BUCKET-KEY.                 
065400 150-EXIT.                                                                
065500     EXIT.                                                                
065600                                                                          
065700 152-SCAN-NDC-CHAR.                                                       
065800     MOVE NDCX-NDC-O (WS-DIGIT-IDX : 1) TO WS-ONE-NDC-CHAR.               
065900     IF NDC-CHAR-IS-DIGIT                                                 
066000         ADD 1 TO WS-NORM-LEN                                             
066100         MOVE WS-ONE-NDC-CHAR TO WS-NORM-DIGITS (WS-NORM-LEN : 1).        
066200 152-EXIT.                                                                
066300     EXIT.                                                                
066400                                                                          
066500 160-WRITE-BUCKET-DATA.                                                   
066600     MOVE WS-BUCKET-KEY  TO BD-BUCKET-KEY-O.                              
066700     MOVE NDCXTOUT-REC   TO BD-EXTRACT-REC-O.                             
066800     WRITE BUCKDATA-REC.                                                  
066900 160-EXIT.                                                                
067000     EXIT.                                                                
067100                                                                          
067200 165-UPDATE-BUCKET-INDEX.                                                 
067300     MOVE "N" TO WS-FOUND-SW.                                             
067400     SET BX-IDX TO 1.                                                     
067500     SEARCH BX-ROW                                                        
067600         AT END NEXT SENTENCE                                             
067700         WHEN BX-KEY (BX-IDX) = WS-BUCKET-KEY                             
067800             MOVE "Y" TO WS-FOUND-SW                                      
067900             ADD 1 TO BX-CNT (BX-IDX)                                     
068000     END-SEARCH.                                                          
068100     IF NOT ROW-FOUND                                                     
068200         ADD 1 TO BX-COUNT                                                
068300         SET BX-IDX TO BX-COUNT                                           
068400         MOVE WS-BUCKET-KEY TO BX-KEY (BX-IDX)                            
068500         MOVE 1             TO BX-CNT (BX-IDX).                           
068600 165-EXIT.                                                                
068700     EXIT.                                                                
068800                                                                          
068900 170-WRITE-SEARCH-IDX.                                                    
069000     MOVE "170-WRITE-SEARCH-IDX" TO PARA-NAME.                            
069100     MOVE WS-BUCKET-KEY   TO SX-BUCKET-KEY-O.                             
069200     MOVE NDCX-NDC-O      TO SX-NDC-O.                                    
069300     MOVE NDCX-RXCUI-O    TO SX-PRODUCT-RXCUI-O.                          
069400     MOVE NDCX-STR-O      TO SX-PRODUCT-NAME-O.                           
069500     MOVE SPACES          TO SX-UNII-LIST-O (1).                          
069600     PERFORM 172-COLLECT-DISTINCT-UNII THRU 172-EXIT                      
069700         VARYING NDCX-ING-IDX FROM 1 BY 1                                 
069800         UNTIL NDCX-ING-IDX > NDCX-ING-COUNT-O.                           
069900     PERFORM 174-SORT-UNII-LIST THRU 174-EXIT.                            
070000     PERFORM 176-MOVE-UNII-TO-REC THRU 176-EXIT                           
070100         VARYING DU-IDX FROM 1 BY 1 UNTIL DU-IDX > DU-COUNT.              
070200     WRITE SRCHNDX-REC.                                                   
070300     ADD 1 TO SRCH-RECS-WRITTEN.                                          
070400 170-EXIT.                                                                
070500     EXIT.                                                                
070600                                                                          
070700 172-COLLECT-DISTINCT-UNII.                                               
070800     IF NDCX-ING-UNII-O (NDCX-ING-IDX) NOT = SPACES                       
070900         MOVE "N" TO WS-FOUND-SW                                          
071000         SET DU-IDX TO 1                                                  
071100         SEARCH DU-ROW                                                    
071200             AT END NEXT SENTENCE                                         
071300             WHEN DU-UNII (DU-IDX) =                                      
071400                      NDCX-ING-UNII-O (NDCX-ING-IDX)                      
071500                 MOVE "Y" TO WS-FOUND-SW                                  
071600         END-SEARCH                                                       
071700         IF NOT ROW-FOUND AND DU-COUNT < 20                               
071800             ADD 1 TO DU-COUNT                                            
071900             SET DU-IDX TO DU-COUNT                                       
072000             MOVE NDCX-ING-UNII-O (NDCX-ING-IDX)                          
072100                                        TO DU-UNII (DU-IDX)               
072200         END-IF.                                                          
072300 172-EXIT.                                                                
072400     EXIT.                                                                
072500                                                                          
072600 174-SORT-UNII-LIST.                                                      
072700     MOVE ZERO TO DU-COUNT.                                               
072800     PERFORM 172-COLLECT-DISTINCT-UNII THRU 172-EXIT                      
072900         VARYING NDCX-ING-IDX FROM 1 BY 1                                 
073000         UNTIL NDCX-ING-IDX > NDCX-ING-COUNT-O.                           
073100     IF DU-COUNT > 1                                                      
073200         PERFORM 175-SORT-UNII-OUTER THRU 175-EXIT                        
073300             VARYING DU-IDX FROM 1 BY 1                                   
073400             UNTIL DU-IDX > DU-COUNT - 1.                                 
073500 174-EXIT.                                                                
073600     EXIT.                                                                
073700                                                                          
073800 175-SORT-UNII-OUTER.                                                     
073900     PERFORM 177-SORT-UNII-INNER THRU 177-EXIT                            
074000         VARYING DU-IDX2 FROM 1 BY 1                                      
074100         UNTIL DU-IDX2 > DU-COUNT - DU-IDX.                               
074200 175-EXIT.                                                                
074300     EXIT.                                                                
074400                                                                          
074500 177-SORT-UNII-INNER.                                                     
074600     IF DU-UNII (DU-IDX2) > DU-UNII (DU-IDX2 + 1)                         
074700         MOVE DU-UNII (DU-IDX2)     TO SWAP-UNII                          
074800         MOVE DU-UNII (DU-IDX2 + 1) TO DU-UNII (DU-IDX2)                  
074900         MOVE SWAP-UNII             TO DU-UNII (DU-IDX2 + 1).             
075000 177-EXIT.                                                                
075100     EXIT.                                                                
075200                                                                          
075300 176-MOVE-UNII-TO-REC.                                                    
075400     MOVE DU-UNII (DU-IDX) TO SX-UNII-LIST-O (DU-IDX).                    
075500 176-EXIT.                                                                
075600     EXIT.                                                                
075700                                                                          
075800 180-CLASSIFY-INGREDIENTS.                                                
075900*  SPLITS THE CURRENT EXTRACT RECORD'S INGREDIENT GROUP INTO A            
076000*  PIN-SLOT LIST AND AN IN-SLOT LIST SO THE PATTERN AND PAIR              
076100*  TALLIES DO NOT HAVE TO RESCAN THE WHOLE GROUP EVERY TIME.              
076200     MOVE ZERO TO WS-CUR-PIN-COUNT.                                       
076300     MOVE ZERO TO WS-CUR-IN-COUNT.                                        
076400     PERFORM 182-CLASSIFY-ONE-SLOT THRU 182-EXIT                          
076500         VARYING NDCX-ING-IDX FROM 1 BY 1                                 
076600         UNTIL NDCX-ING-IDX > NDCX-ING-COUNT-O.                           
076700 180-EXIT.                                                                
076800     EXIT.                                                                
076900                                                                          
077000 182-CLASSIFY-ONE-SLOT.                                                   
077100     IF NDCX-ING-TTY-O (NDCX-ING-IDX) = "PIN"                             
077200         ADD 1 TO WS-CUR-PIN-COUNT                                        
077300         SET CPS-IDX TO WS-CUR-PIN-COUNT                                  
077400         SET WS-CUR-PIN-SLOT (CPS-IDX) TO NDCX-ING-IDX                    
077500     ELSE                                                                 
077600         IF NDCX-ING-TTY-O (NDCX-ING-IDX) = "IN"                          
077700             ADD 1 TO WS-CUR-IN-COUNT                                     
077800             SET CIS-IDX TO WS-CUR-IN-COUNT                               
077900             SET WS-CUR-IN-SLOT (CIS-IDX) TO NDCX-ING-IDX.                
078000 182-EXIT.                                                                
078100     EXIT.                                                                
078200                                                                          
078300 200-TALLY-TWO-ING.                                                       
078400*  EXACTLY TWO INGREDIENTS, ONE PIN AND ONE IN - RECORD ORDER IS          
078500*  ALREADY PIN-THEN-IN (SEE NDCXTRCT 400-BUILD-INGREDIENTS).              
078600     ADD 1 TO TWO-ING-TOTAL-RECS.                                         
078700     MOVE "N" TO WS-FOUND-SW.                                             
078800     SET TI-IDX TO 1.                                                     
078900     SEARCH TI-ROW                                                        
079000         AT END NEXT SENTENCE                                             
079100         WHEN TI-TTY-1 (TI-IDX) = NDCX-ING-TTY-O (1)                      
079200              AND TI-AI-1 (TI-IDX) = NDCX-ING-ACTIVE-ING-O (1)            
079300              AND TI-AM-1 (TI-IDX) = NDCX-ING-ACTIVE-MTY-O (1)            
079400              AND TI-BOSS-1 (TI-IDX) = NDCX-ING-BASIS-STR-O (1)           
079500              AND TI-TTY-2 (TI-IDX) = NDCX-ING-TTY-O (2)                  
079600              AND TI-AI-2 (TI-IDX) = NDCX-ING-ACTIVE-ING-O (2)            
079700              AND TI-AM-2 (TI-IDX) = NDCX-ING-ACTIVE-MTY-O (2)            
079800              AND TI-BOSS-2 (TI-IDX) = NDCX-ING-BASIS-STR-O (2)           
079900             MOVE "Y" TO WS-FOUND-SW                                      
080000             ADD 1 TO TI-OCCUR-CNT (TI-IDX)                               
080100     END-SEARCH.                                                          
080200     IF NOT ROW-FOUND                                                     
080300         ADD 1 TO TI-COUNT                                                
080400         SET TI-IDX TO TI-COUNT                                           
080500         MOVE NDCX-ING-TTY-O (1)        TO TI-TTY-1 (TI-IDX)              
080600         MOVE NDCX-ING-ACTIVE-ING-O (1) TO TI-AI-1 (TI-IDX)               
080700         MOVE NDCX-ING-ACTIVE-MTY-O (1) TO TI-AM-1 (TI-IDX)               
080800         MOVE NDCX-ING-BASIS-STR-O (1)  TO TI-BOSS-1 (TI-IDX)             
080900         MOVE NDCX-ING-TTY-O (2)        TO TI-TTY-2 (TI-IDX)              
081000         MOVE NDCX-ING-ACTIVE-ING-O (2) TO TI-AI-2 (TI-IDX)               
081100         MOVE NDCX-ING-ACTIVE-MTY-O (2) TO TI-AM-2 (TI-IDX)               
081200         MOVE NDCX-ING-BASIS-STR-O (2)  TO TI-BOSS-2 (TI-IDX)             
081300         MOVE 1                         TO TI-OCCUR-CNT (TI-IDX).         
081400 200-EXIT.                                                                
081500     EXIT.                                                                
081600                                                                          
081700 220-TALLY-ONE-ING.                                                       
081800     ADD 1 TO ONE-ING-TOTAL-RECS.                                         
081900     MOVE "N" TO WS-FOUND-SW.                                             
082000     SET OI-IDX TO 1.                                                     
082100     SEARCH OI-ROW                                                        
082200         AT END NEXT SENTENCE                                             
082300         WHEN OI-TTY (OI-IDX) = NDCX-ING-TTY-O (1)                        
082400              AND OI-AI (OI-IDX) = NDCX-ING-ACTIVE-ING-O (1)              
082500              AND OI-AM (OI-IDX) = NDCX-ING-ACTIVE-MTY-O (1)              
082600              AND OI-BOSS (OI-IDX) = NDCX-ING-BASIS-STR-O (1)             
082700             MOVE "Y" TO WS-FOUND-SW                                      
082800             ADD 1 TO OI-OCCUR-CNT (OI-IDX)                               
082900     END-SEARCH.                                                          
083000     IF NOT ROW-FOUND                                                     
083100         ADD 1 TO OI-COUNT                                                
083200         SET OI-IDX TO OI-COUNT                                           
083300         MOVE NDCX-ING-TTY-O (1)        TO OI-TTY (OI-IDX)                
083400         MOVE NDCX-ING-ACTIVE-ING-O (1) TO OI-AI (OI-IDX)                 
083500         MOVE NDCX-ING-ACTIVE-MTY-O (1) TO OI-AM (OI-IDX)                 
083600         MOVE NDCX-ING-BASIS-STR-O (1)  TO OI-BOSS (OI-IDX)               
083700         MOVE 1                         TO OI-OCCUR-CNT (OI-IDX).         
083800 220-EXIT.                                                                
083900     EXIT.                                                                
084000                                                                          
084100 250-TALLY-PAIRS.                                                         
084200     MOVE "250-TALLY-PAIRS" TO PARA-NAME.                                 
084300     MOVE "N" TO WS-PAIR-ON-REC-SW.                                       
084400     PERFORM 255-SCAN-PIN-SLOT THRU 255-EXIT                              
084500         VARYING CPS-IDX FROM 1 BY 1                                      
084600         UNTIL CPS-IDX > WS-CUR-PIN-COUNT.                                
084700     IF RECORD-HAD-A-PAIR                                                 
084800         ADD 1 TO RECORDS-WITH-PAIRS.                                     
084900 250-EXIT.                                                                
085000     EXIT.                                                                
085100                                                                          
085200 255-SCAN-PIN-SLOT.                                                       
085300     SET NDCX-ING-IDX TO WS-CUR-PIN-SLOT (CPS-IDX).                       
085400     MOVE NDCX-ING-STR-O (NDCX-ING-IDX) TO WS-CLEAN-SRC.                  
085500     PERFORM 480-CLEAN-AND-TOKENIZE THRU 480-EXIT.                        
085600     MOVE WS-CLEAN-OUT       TO WS-PIN-CLEAN.                             
085700     MOVE WS-CLEAN-TOKEN-CNT TO WS-PIN-TOKEN-CNT.                         
085800     PERFORM 258-COPY-CLEAN-TO-PIN THRU 258-EXIT                          
085900         VARYING CLN-IDX FROM 1 BY 1                                      
086000         UNTIL CLN-IDX > WS-CLEAN-TOKEN-CNT.                              
086100                                                                          
086200     MOVE -1 TO WS-BEST-SCORE.                                            
086300     MOVE ZERO TO WS-BEST-IN-SLOT.                                        
086400     PERFORM 260-SCAN-IN-SLOT THRU 260-EXIT                               
086500         VARYING CIS-IDX FROM 1 BY 1                                      
086600         UNTIL CIS-IDX > WS-CUR-IN-COUNT.                                 
086700                                                                          
086800     IF WS-BEST-SCORE > 0 AND WS-BEST-IN-SLOT > 0                         
086900         PERFORM 265-RECORD-PAIR THRU 265-EXIT.                           
087000 255-EXIT.                                                                
087100     EXIT.                                                                
087200                                                                          
087300 258-COPY-CLEAN-TO-PIN.                                                   
087400     SET PINC-IDX TO CLN-IDX.                                             
087500     MOVE WS-CLEAN-TOKEN-TBL (CLN-IDX)                                    
087600                            TO WS-PIN-TOKEN-TBL (PINC-IDX).               
087700 258-EXIT.                                                                
087800     EXIT.                                                                
087900                                                                          
088000 260-SCAN-IN-SLOT.                                                        
088100     SET NDCX-ING-IDX TO WS-CUR-IN-SLOT (CIS-IDX).                        
088200     MOVE NDCX-ING-STR-O (NDCX-ING-IDX) TO WS-CLEAN-SRC.                  
088300     PERFORM 480-CLEAN-AND-TOKENIZE THRU 480-EXIT.                        
088400     MOVE WS-CLEAN-OUT       TO WS-IN-CLEAN.                              
088500     MOVE WS-CLEAN-TOKEN-CNT TO WS-IN-TOKEN-CNT.                          
088600     PERFORM 262-COPY-CLEAN-TO-IN THRU 262-EXIT                           
088700         VARYING CLN-IDX FROM 1 BY 1                                      
088800         UNTIL CLN-IDX > WS-CLEAN-TOKEN-CNT.                              
088900                                                                          
089000     PERFORM 270-CALL-NDCSCORE THRU 270-EXIT.                             
089100     IF NS-SCORE-OUT > WS-BEST-SCORE                                      
089200         MOVE NS-SCORE-OUT TO WS-BEST-SCORE                               
089300         SET WS-BEST-IN-SLOT TO CIS-IDX.                                  
089400 260-EXIT.                                                                
089500     EXIT.                                                                
089600                                                                          
089700 262-COPY-CLEAN-TO-IN.                                                    
089800     SET INC-IDX TO CLN-IDX.                                              
089900     MOVE WS-CLEAN-TOKEN-TBL (CLN-IDX)                                    
090000                            TO WS-IN-TOKEN-TBL (INC-IDX).                 
090100 262-EXIT.                                                                
090200     EXIT.                                                                
090300                                                                          
090400 270-CALL-NDCSCORE.                                                       
090500     MOVE WS-IN-CLEAN  TO NS-IN-CLEANED.                                  
090600     MOVE WS-PIN-CLEAN TO NS-PIN-CLEANED.                                 
090700     MOVE WS-IN-TOKEN-CNT  TO NS-IN-TOKEN-COUNT.                          
090800     MOVE WS-PIN-TOKEN-CNT TO NS-PIN-TOKEN-COUNT.                         
090900     PERFORM 272-COPY-IN-TOKENS THRU 272-EXIT                             
091000         VARYING NS-IN-IDX FROM 1 BY 1                                    
091100         UNTIL NS-IN-IDX > WS-IN-TOKEN-CNT.                               
091200     PERFORM 274-COPY-PIN-TOKENS THRU 274-EXIT                            
091300         VARYING NS-PIN-IDX FROM 1 BY 1                                   
091400         UNTIL NS-PIN-IDX > WS-PIN-TOKEN-CNT.                             
091500     CALL "NDCSCORE" USING WS-NDCSCORE-REC, WS-NDCSCORE-RETCD.            
091600 270-EXIT.                                                                
091700     EXIT.                                                                
091800                                                                          
091900 272-COPY-IN-TOKENS.                                                      
092000     SET INC-IDX TO NS-IN-IDX.                                            
092100     MOVE WS-IN-TOKEN-TBL (INC-IDX) TO NS-IN-TOKEN (NS-IN-IDX).           
092200 272-EXIT.                                                                
092300     EXIT.                                                                
092400                                                                          
092500 274-COPY-PIN-TOKENS.                                                     
092600     SET PINC-IDX TO NS-PIN-IDX.                                          
092700     MOVE WS-PIN-TOKEN-TBL (PINC-IDX)                                     
092800                            TO NS-PIN-TOKEN (NS-PIN-IDX).                 
092900 274-EXIT.                                                                
093000     EXIT.                                                                
093100                                                                          
093200 265-RECORD-PAIR.                                                         
093300*  PIN FLAGS COME FROM THE PIN SLOT JUST SCANNED, IN FLAGS FROM           
093400*  THE WINNING IN SLOT PICKED IN 260-SCAN-IN-SLOT ABOVE.                  
093500     SET NDCX-ING-IDX TO WS-CUR-PIN-SLOT (CPS-IDX).                       
093600     SET CIS-IDX TO WS-BEST-IN-SLOT.                                      
093700     SET WS-BEST-IN-SLOT-REC TO WS-CUR-IN-SLOT (CIS-IDX).                 
093800                                                                          
093900     MOVE "N" TO WS-FOUND-SW.                                             
094000     SET PP-IDX TO 1.                                                     
094100     SEARCH PP-ROW                                                        
094200         AT END NEXT SENTENCE                                             
094300         WHEN PP-IN-AM (PP-IDX) =                                         
094400                  NDCX-ING-ACTIVE-MTY-O (WS-BEST-IN-SLOT-REC)             
094500              AND PP-IN-BOSS (PP-IDX) =                                   
094600                  NDCX-ING-BASIS-STR-O (WS-BEST-IN-SLOT-REC)              
094700              AND PP-PIN-AI (PP-IDX) =                                    
094800                  NDCX-ING-ACTIVE-ING-O (NDCX-ING-IDX)                    
094900              AND PP-PIN-BOSS (PP-IDX) =                                  
095000                  NDCX-ING-BASIS-STR-O (NDCX-ING-IDX)                     
095100             MOVE "Y" TO WS-FOUND-SW                                      
095200             ADD 1 TO PP-OCCUR-CNT (PP-IDX)                               
095300     END-SEARCH.                                                          
095400     IF NOT ROW-FOUND                                                     
095500         ADD 1 TO PP-COUNT                                                
095600         SET PP-IDX TO PP-COUNT                                           
095700         MOVE NDCX-ING-ACTIVE-MTY-O (WS-BEST-IN-SLOT-REC)                 
095800                                  TO PP-IN-AM (PP-IDX)                    
095900         MOVE NDCX-ING-BASIS-STR-O (WS-BEST-IN-SLOT-REC)                  
096000                                  TO PP-IN-BOSS (PP-IDX)                  
096100         MOVE NDCX-ING-ACTIVE-ING-O (NDCX-ING-IDX)                        
096200                                  TO PP-PIN-AI (PP-IDX)                   
096300         MOVE NDCX-ING-BASIS-STR-O (NDCX-ING-IDX)                         
096400                                  TO PP-PIN-BOSS (PP-IDX)                 
096500         MOVE 1                  TO PP-OCCUR-CNT (PP-IDX)                 
096600         MOVE 0                  TO PP-EX-COUNT (PP-IDX).                 
096700                                                                          
096800     IF PP-EX-COUNT (PP-IDX) < 3                                          
096900         PERFORM 268-ADD-PAIR-EXAMPLE THRU 268-EXIT.                      
097000                                                                          
097100     ADD 1 TO TOTAL-PAIRS.                                                
097200     MOVE "Y" TO WS-PAIR-ON-REC-SW.                                       
097300 265-EXIT.                                                                
097400     EXIT.                                                                
097500                                                                          
097600 268-ADD-PAIR-EXAMPLE.                                                    
097700     ADD 1 TO PP-EX-COUNT (PP-IDX).                                       
097800     SET PP-EX-IDX TO PP-EX-COUNT (PP-IDX).                               
097900     MOVE NDCX-NDC-O   TO PPX-NDC (PP-IDX, PP-EX-IDX).                    
098000     MOVE NDCX-STR-O   TO PPX-PRODUCT-NAME (PP-IDX, PP-EX-IDX).           
098100     MOVE NDCX-ING-RXCUI-O (WS-BEST-IN-SLOT-REC)                          
098200                       TO PPX-IN-RXCUI (PP-IDX, PP-EX-IDX).               
098300     MOVE NDCX-ING-STR-O (WS-BEST-IN-SLOT-REC)                            
098400                       TO PPX-IN-NAME (PP-IDX, PP-EX-IDX).                
098500     MOVE NDCX-ING-UNII-O (WS-BEST-IN-SLOT-REC)                           
098600                       TO PPX-IN-UNII (PP-IDX, PP-EX-IDX).                
098700     MOVE NDCX-ING-ACTIVE-MTY-O (WS-BEST-IN-SLOT-REC)                     
098800                       TO PPX-IN-AM (PP-IDX, PP-EX-IDX).                  
098900     MOVE NDCX-ING-BASIS-STR-O (WS-BEST-IN-SLOT-REC)                      
099000                       TO PPX-IN-BOSS (PP-IDX, PP-EX-IDX).                
099100     MOVE NDCX-ING-RXCUI-O (NDCX-ING-IDX)                                 
099200                       TO PPX-PIN-RXCUI (PP-IDX, PP-EX-IDX).              
099300     MOVE NDCX-ING-STR-O (NDCX-ING-IDX)                                   
099400                       TO PPX-PIN-NAME (PP-IDX, PP-EX-IDX).               
099500     MOVE NDCX-ING-UNII-O (NDCX-ING-IDX)                                  
099600                       TO PPX-PIN-UNII (PP-IDX, PP-EX-IDX).               
099700     MOVE NDCX-ING-ACTIVE-ING-O (NDCX-ING-IDX)                            
099800                       TO PPX-PIN-AI (PP-IDX, PP-EX-IDX).                 
099900     MOVE NDCX-ING-BASIS-STR-O (NDCX-ING-IDX)                             
100000                       TO PPX-PIN-BOSS (PP-IDX, PP-EX-IDX).               
100100 268-EXIT.                                                                
100200     EXIT.                                                                
100300                                                                          
100400 480-CLEAN-AND-TOKENIZE.                                                  
100500*  LOWER-CASES THE NAME AND STRIPS EVERYTHING BUT A-Z/0-9,                
100600*  BUILDING THE CLEANED FORM AND THE TOKEN TABLE IN ONE PASS.             
100700     MOVE SPACES TO WS-CLEAN-OUT.                                         
100800     MOVE ZERO TO WS-CLEAN-LEN, WS-CLEAN-TOKEN-CNT,                       
100900                  WS-CUR-TOKEN-LEN.                                       
101000     MOVE "N" TO WS-IN-TOKEN-SW.                                          
101100     INSPECT WS-CLEAN-SRC CONVERTING                                      
101200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
101300         "abcdefghijklmnopqrstuvwxyz".                                    
101400     PERFORM 482-SCAN-ONE-CHAR THRU 482-EXIT                              
101500         VARYING BYTE-IDX FROM 1 BY 1 UNTIL BYTE-IDX > 120.               
101600 480-EXIT.                                                                
101700     EXIT.                                                                
101800                                                                          
101900 482-SCAN-ONE-CHAR.                                                       
102000     MOVE WS-CLEAN-SRC (BYTE-IDX : 1) TO WS-ONE-CHAR.                     
102100     IF ALNUM-CHAR                                                        
102200         IF WS-CLEAN-LEN < 120                                            
102300             ADD 1 TO WS-CLEAN-LEN                                        
102400             MOVE WS-ONE-CHAR TO WS-CLEAN-OUT (WS-CLEAN-LEN : 1)          
102500         END-IF                                                           
102600         IF NOT IN-A-TOKEN                                                
102700             IF WS-CLEAN-TOKEN-CNT < 20                                   
102800                 ADD 1 TO WS-CLEAN-TOKEN-CNT                              
102900                 SET CLN-IDX TO WS-CLEAN-TOKEN-CNT                        
103000                 MOVE SPACES TO WS-CLEAN-TOKEN-TBL (CLN-IDX)              
103100                 MOVE 1 TO WS-CUR-TOKEN-LEN                               
103200                 MOVE WS-ONE-CHAR                                         
103300                           TO WS-CLEAN-TOKEN-TBL (CLN-IDX) (1 : 1)        
103400             END-IF                                                       
103500             MOVE "Y" TO WS-IN-TOKEN-SW                                   
103600         ELSE                                                             
103700             IF WS-CLEAN-TOKEN-CNT > 0 AND WS-CUR-TOKEN-LEN < 30          
103800                 ADD 1 TO WS-CUR-TOKEN-LEN                                
103900                 SET CLN-IDX TO WS-CLEAN-TOKEN-CNT                        
104000                 MOVE WS-ONE-CHAR TO WS-CLEAN-TOKEN-TBL (CLN-IDX)         
104100                                    (WS-CUR-TOKEN-LEN : 1)                
104200             END-IF                                                       
104300         END-IF                                                           
104400     ELSE                                                                 
104500         MOVE "N" TO WS-IN-TOKEN-SW.                                      
104600 482-EXIT.                                                                
104700     EXIT.                                                                
104800                                                                          
104900 700-WRITE-BUCKET-INDEX.                                                  
105000     MOVE "700-WRITE-BUCKET-INDEX" TO PARA-NAME.                          
105100     PERFORM 702-WRITE-ONE-BUCKET THRU 702-EXIT                           
105200         VARYING BX-IDX FROM 1 BY 1 UNTIL BX-IDX > BX-COUNT.              
105300 700-EXIT.                                                                
105400     EXIT.                                                                
105500                                                                          
105600 702-WRITE-ONE-BUCKET.                                                    
105700     MOVE BX-KEY (BX-IDX) TO BN-BUCKET-KEY-O.                             
105800     MOVE BX-CNT (BX-IDX) TO BN-BUCKET-COUNT-O.                           
105900     WRITE BUCKNDX-REC.                                                   
106000     DISPLAY "** BUCKET WRITTEN - KEY/COUNT **".                          
106100     DISPLAY BN-BUCKET-KEY-O.                                             
106200     DISPLAY BN-BUCKET-COUNT-O.                                           
106300 702-EXIT.                                                                
106400     EXIT.                                                                
106500                                                                          
106600 800-WRITE-TWO-ING-RPT.                                                   
106700     MOVE "800-WRITE-TWO-ING-RPT" TO PARA-NAME.                           
106800     IF TI-COUNT = ZERO                                                   
106900         GO TO 800-EXIT.                                                  
107000     PERFORM 802-SORT-TWO-ING-TABLE THRU 802-EXIT.                        
107100     MOVE "TWO-INGREDIENT PATTERN REPORT" TO HDR-TITLE-O.                 
107200     WRITE TWOINRPT-REC FROM WS-RPT-HDR-REC                               
107300         AFTER ADVANCING TOP-OF-FORM.                                     
107400     MOVE TWO-ING-TOTAL-RECS TO TID-TOTAL-RECS-O.                         
107500     MOVE TI-COUNT            TO TID-UNIQUE-PATTERNS-O.                   
107600     WRITE TWOINRPT-REC FROM WS-TWO-ING-TOTALS-REC                        
107700         AFTER ADVANCING 1.                                               
107800     WRITE TWOINRPT-REC FROM WS-BLANK-LINE                                
107900         AFTER ADVANCING 1.                                               
108000     WRITE TWOINRPT-REC FROM WS-TWO-ING-COLM-HDR                          
108100         AFTER ADVANCING 1.                                               
108200     PERFORM 806-WRITE-TWO-ING-DETAIL THRU 806-EXIT                       
108300         VARYING TI-IDX FROM 1 BY 1 UNTIL TI-IDX > TI-COUNT.              
108400 800-EXIT.                                                                
108500     EXIT.                                                                
108600                                                                          
108700 802-SORT-TWO-ING-TABLE.                                                  
108800     IF TI-COUNT > 1                                                      
108900         PERFORM 804-SORT-TWO-OUTER THRU 804-EXIT                         
109000             VARYING TI-IDX FROM 1 BY 1                                   
109100             UNTIL TI-IDX > TI-COUNT - 1.                                 
109200 802-EXIT.                                                                
109300     EXIT.                                                                
109400                                                                          
109500 804-SORT-TWO-OUTER.                                                      
109600     PERFORM 808-SORT-TWO-INNER THRU 808-EXIT                             
109700         VARYING TI-IDX2 FROM 1 BY 1                                      
109800         UNTIL TI-IDX2 > TI-COUNT - TI-IDX.                               
109900 804-EXIT.                                                                
110000     EXIT.                                                                
110100                                                                          
110200 808-SORT-TWO-INNER.                                                      
110300     IF TI-OCCUR-CNT (TI-IDX2) < TI-OCCUR-CNT (TI-IDX2 + 1)               
110400         MOVE TI-ROW (TI-IDX2)     TO TI-SWAP-ROW                         
110500         MOVE TI-ROW (TI-IDX2 + 1) TO TI-ROW (TI-IDX2)                    
110600         MOVE TI-SWAP-ROW          TO TI-ROW (TI-IDX2 + 1).               
110700 808-EXIT.                                                                
110800     EXIT.                                                                
110900                                                                          
111000 806-WRITE-TWO-ING-DETAIL.                                                
111100     MOVE TI-OCCUR-CNT (TI-IDX) TO TID-COUNT-O.                           
111200     MOVE TI-TTY-1 (TI-IDX)     TO TID-TTY-1-O.                           
111300     MOVE TI-AI-1 (TI-IDX)      TO TID-AI-1-O.                            
111400     MOVE TI-AM-1 (TI-IDX)      TO TID-AM-1-O.                            
111500     MOVE TI-BOSS-1 (TI-IDX)    TO TID-BOSS-1-O.                          
111600     MOVE TI-TTY-2 (TI-IDX)     TO TID-TTY-2-O.                           
111700     MOVE TI-AI-2 (TI-IDX)      TO TID-AI-2-O.                            
111800     MOVE TI-AM-2 (TI-IDX)      TO TID-AM-2-O.                            
111900     MOVE TI-BOSS-2 (TI-IDX)    TO TID-BOSS-2-O.                          
112000     WRITE TWOINRPT-REC FROM WS-TWO-ING-DETAIL-REC                        
112100         AFTER ADVANCING 1.                                               
112200 806-EXIT.                                                                
112300     EXIT.                                                                
112400                                                                          
112500 820-WRITE-ONE-ING-RPT.                                                   
112600     MOVE "820-WRITE-ONE-ING-RPT" TO PARA-NAME.                           
112700     IF OI-COUNT = ZERO                                                   
112800         GO TO 820-EXIT.                                                  
112900     PERFORM 822-SORT-ONE-ING-TABLE THRU 822-EXIT.                        
113000     MOVE "SINGLE-INGREDIENT PATTERN REPORT" TO HDR-TITLE-O.              
113100     WRITE ONEINRPT-REC FROM WS-RPT-HDR-REC                               
113200         AFTER ADVANCING TOP-OF-FORM.                                     
113300     MOVE ONE-ING-TOTAL-RECS TO OID-TOTAL-RECS-O.                         
113400     MOVE OI-COUNT            TO OID-UNIQUE-PATTERNS-O.                   
113500     WRITE ONEINRPT-REC FROM WS-ONE-ING-TOTALS-REC                        
113600         AFTER ADVANCING 1.                                               
113700     WRITE ONEINRPT-REC FROM WS-BLANK-LINE                                
113800         AFTER ADVANCING 1.                                               
113900     WRITE ONEINRPT-REC FROM WS-ONE-ING-COLM-HDR                          
114000         AFTER ADVANCING 1.                                               
114100     PERFORM 826-WRITE-ONE-ING-DETAIL THRU 826-EXIT                       
114200         VARYING OI-IDX FROM 1 BY 1 UNTIL OI-IDX > OI-COUNT.              
114300 820-EXIT.                                                                
114400     EXIT.                                                                
114500                                                                          
114600 822-SORT-ONE-ING-TABLE.                                                  
114700     IF OI-COUNT > 1                                                      
114800         PERFORM 824-SORT-ONE-OUTER THRU 824-EXIT                         
114900             VARYING OI-IDX FROM 1 BY 1                                   
115000             UNTIL OI-IDX > OI-COUNT - 1.                                 
115100 822-EXIT.                                                                
115200     EXIT.                                                                
115300                                                                          
115400 824-SORT-ONE-OUTER.                                                      
115500     PERFORM 828-SORT-ONE-INNER THRU 828-EXIT                             
115600         VARYING OI-IDX2 FROM 1 BY 1                                      
115700         UNTIL OI-IDX2 > OI-COUNT - OI-IDX.                               
115800 824-EXIT.                                                                
115900     EXIT.                                                                
116000                                                                          
116100 828-SORT-ONE-INNER.                                                      
116200     IF OI-OCCUR-CNT (OI-IDX2) < OI-OCCUR-CNT (OI-IDX2 + 1)               
116300         MOVE OI-ROW (OI-IDX2)     TO WS-ONE-SWAP-REC                     
116400         MOVE OI-ROW (OI-IDX2 + 1) TO OI-ROW (OI-IDX2)                    
116500         MOVE WS-ONE-SWAP-REC      TO OI-ROW (OI-IDX2 + 1).               
116600 828-EXIT.                                                                
116700     EXIT.                                                                
116800                                                                          
116900 826-WRITE-ONE-ING-DETAIL.                                                
117000     MOVE OI-OCCUR-CNT (OI-IDX) TO OID-COUNT-O.                           
117100     MOVE OI-TTY (OI-IDX)       TO OID-TTY-O.                             
117200     MOVE OI-AI (OI-IDX)        TO OID-AI-O.                              
117300     MOVE OI-AM (OI-IDX)        TO OID-AM-O.                              
117400     MOVE OI-BOSS (OI-IDX)      TO OID-BOSS-O.                            
117500     WRITE ONEINRPT-REC FROM WS-ONE-ING-DETAIL-REC                        
117600         AFTER ADVANCING 1.                                               
117700 826-EXIT.                                                                
117800     EXIT.                                                                
117900                                                                          
118000 850-WRITE-PAIR-RPT.                                                      
118100     MOVE "850-WRITE-PAIR-RPT" TO PARA-NAME.                              
118200     IF PP-COUNT = ZERO                                                   
118300         GO TO 850-EXIT.                                                  
118400     PERFORM 852-SORT-PAIR-TABLE THRU 852-EXIT.                           
118500     MOVE "IN/PIN PAIR PATTERN REPORT" TO HDR-TITLE-O.                    
118600     WRITE PAIRRPT-REC FROM WS-RPT-HDR-REC                                
118700         AFTER ADVANCING TOP-OF-FORM.                                     
118800     MOVE TOTAL-PAIRS         TO TOT-TOTAL-PAIRS-O.                       
118900     MOVE RECORDS-WITH-PAIRS TO TOT-RECS-WITH-PAIRS-O.                    
119000     MOVE PP-COUNT            TO TOT-UNIQUE-PATTERNS-O.                   
119100     WRITE PAIRRPT-REC FROM WS-TOTALS-LINE-REC                            
119200         AFTER ADVANCING 1.                                               
119300     DISPLAY "** TOTAL PAIRS FOUND **".                                   
119400     DISPLAY TOTAL-PAIRS.                                                 
119500     DISPLAY "** RECORDS PRODUCING AT LEAST ONE PAIR **".                 
119600     DISPLAY RECORDS-WITH-PAIRS.                                          
119700     DISPLAY "** UNIQUE PAIR PATTERNS **".                                
119800     DISPLAY PP-COUNT.                                                    
119900     WRITE PAIRRPT-REC FROM WS-PAIR-COLM-HDR                              
120000         AFTER ADVANCING 1.                                               
120100     PERFORM 856-WRITE-PAIR-DETAIL THRU 856-EXIT                          
120200         VARYING PP-IDX FROM 1 BY 1 UNTIL PP-IDX > PP-COUNT.              
120300 850-EXIT.                                                                
120400     EXIT.                                                                
120500                                                                          
120600 852-SORT-PAIR-TABLE.                                                     
120700     IF PP-COUNT > 1                                                      
120800         PERFORM 854-SORT-PAIR-OUTER THRU 854-EXIT                        
120900             VARYING PP-IDX FROM 1 BY 1                                   
121000             UNTIL PP-IDX > PP-COUNT - 1.                                 
121100 852-EXIT.                                                                
121200     EXIT.                                                                
121300                                                                          
121400 854-SORT-PAIR-OUTER.                                                     
121500     PERFORM 858-SORT-PAIR-INNER THRU 858-EXIT                            
121600         VARYING PP-IDX2 FROM 1 BY 1                                      
121700         UNTIL PP-IDX2 > PP-COUNT - PP-IDX.                               
121800 854-EXIT.                                                                
121900     EXIT.                                                                
122000                                                                          
122100 858-SORT-PAIR-INNER.                                                     
122200     IF PP-OCCUR-CNT (PP-IDX2) < PP-OCCUR-CNT (PP-IDX2 + 1)               
122300         MOVE PP-ROW (PP-IDX2)     TO WS-PAIR-SWAP-REC                    
122400         MOVE PP-ROW (PP-IDX2 + 1) TO PP-ROW (PP-IDX2)                    
122500         MOVE WS-PAIR-SWAP-REC     TO PP-ROW (PP-IDX2 + 1).               
122600 858-EXIT.                                                                
122700     EXIT.                                                                
122800                                                                          
122900 856-WRITE-PAIR-DETAIL.                                                   
123000     MOVE PP-OCCUR-CNT (PP-IDX) TO PRD-COUNT-O.                           
123100     MOVE PP-IN-AM (PP-IDX)     TO PRD-IN-AM-O.                           
123200     MOVE PP-IN-BOSS (PP-IDX)   TO PRD-IN-BOSS-O.                         
123300     MOVE PP-PIN-AI (PP-IDX)    TO PRD-PIN-AI-O.                          
123400     MOVE PP-PIN-BOSS (PP-IDX)  TO PRD-PIN-BOSS-O.                        
123500     WRITE PAIRRPT-REC FROM WS-PAIR-DETAIL-REC                            
123600         AFTER ADVANCING 2.                                               
123700     PERFORM 860-WRITE-ONE-EXAMPLE THRU 860-EXIT                          
123800         VARYING PP-EX-IDX FROM 1 BY 1                                    
123900         UNTIL PP-EX-IDX > PP-EX-COUNT (PP-IDX).                          
124000 856-EXIT.                                                                
124100     EXIT.                                                                
124200                                                                          
124300 860-WRITE-ONE-EXAMPLE.                                                   
124400     MOVE PPX-NDC (PP-IDX, PP-EX-IDX)          TO PEX-NDC-O.              
124500     MOVE PPX-PRODUCT-NAME (PP-IDX, PP-EX-IDX) TO                         
124600                                          PEX-PRODUCT-NAME-O.             
124700     MOVE PPX-IN-RXCUI (PP-IDX, PP-EX-IDX)     TO PEX-IN-RXCUI-O.         
124800     MOVE PPX-IN-NAME (PP-IDX, PP-EX-IDX)      TO PEX-IN-NAME-O.          
124900     MOVE PPX-IN-UNII (PP-IDX, PP-EX-IDX)      TO PEX-IN-UNII-O.          
125000     MOVE PPX-IN-AM (PP-IDX, PP-EX-IDX)        TO PEX-IN-AM-O.            
125100     MOVE PPX-IN-BOSS (PP-IDX, PP-EX-IDX)      TO PEX-IN-BOSS-O.          
125200     WRITE PAIRRPT-REC FROM WS-PAIR-EXAMPLE-REC                           
125300         AFTER ADVANCING 1.                                               
125400     MOVE PPX-PIN-RXCUI (PP-IDX, PP-EX-IDX)    TO PEX-PIN-RXCUI-O.        
125500     MOVE PPX-PIN-NAME (PP-IDX, PP-EX-IDX)     TO PEX-PIN-NAME-O.         
125600     MOVE PPX-PIN-UNII (PP-IDX, PP-EX-IDX)     TO PEX-PIN-UNII-O.         
125700     MOVE PPX-PIN-AI (PP-IDX, PP-EX-IDX)       TO PEX-PIN-AI-O.           
125800     MOVE PPX-PIN-BOSS (PP-IDX, PP-EX-IDX)     TO PEX-PIN-BOSS-O.         
125900     WRITE PAIRRPT-REC FROM WS-PAIR-EXAMPLE-REC2                          
126000         AFTER ADVANCING 1.                                               
126100 860-EXIT.                                                                
126200     EXIT.                                                                
126300                                                                          
126400 900-CLEANUP.                                                             
126500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
126600     CLOSE NDCXTF.                                                        
126700     CLOSE BUCKDATA.                                                      
126800     CLOSE BUCKNDX.                                                       
126900     CLOSE SRCHNDX.                                                       
127000     CLOSE TWOINRPT.                                                      
127100     CLOSE ONEINRPT.                                                      
127200     CLOSE PAIRRPT.                                                       
127300     CLOSE SYSOUT.                                                        
127400     DISPLAY "** EXTRACT RECORDS READ **".                                
127500     DISPLAY XTF-RECS-READ.                                               
127600     DISPLAY "** SEARCH INDEX RECORDS WRITTEN **".                        
127700     DISPLAY SRCH-RECS-WRITTEN.                                           
127800     DISPLAY "******** NORMAL END OF JOB NDCBUCKT ********".              
127900 900-EXIT.                                                                
128000     EXIT.                                                                
128100                                                                          
128200 1000-ABEND-RTN.                                                          
128300     WRITE SYSOUT-REC FROM ABEND-REC.                                     
128400     CLOSE NDCXTF, BUCKDATA, BUCKNDX, SRCHNDX, TWOINRPT,                  
128500           ONEINRPT, PAIRRPT, SYSOUT.                                     
128600     DISPLAY "*** ABNORMAL END OF JOB-NDCBUCKT ***" UPON CONSOLE.         
128700     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
