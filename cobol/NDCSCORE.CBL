000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM      NDCSCORE                                        *         
000400*  CALLED FROM NDCBUCKT 250-TALLY-PAIRS.  GIVEN ONE CLEANED,     *        
000500*  TOKENIZED INGREDIENT NAME (IN) AND ONE CLEANED, TOKENIZED     *        
000600*  PRECISE-INGREDIENT NAME (PIN) IT RETURNS THE PAIRING SCORE    *        
000700*  USED TO DECIDE WHICH IN GOES WITH WHICH PIN ON THE PAIR       *        
000800*  PATTERN REPORT.  SCORE IS RETURNED TIMES 1000 AS A WHOLE      *        
000900*  NUMBER SO THE LINKAGE FIELD CAN STAY COMP - NO FLOATING       *        
001000*  POINT ON THIS SHOP'S IRON.                                    *        
001100******************************************************************        
001200*   CHANGE LOG                                                            
001300*   06/23/03  DMK  0077  ORIGINAL - ADAPTED FROM THE OLD BILLING    SCOR01
001400*                        COST-SHARE CALCULATOR SUBROUTINE.          SCOR02
001500*   07/11/03  DMK  0079  SUBSTRING RULE ADDED - IF THE IN'S         SCOR03
001600*                        CLEANED FORM IS CONTAINED IN THE PIN'S     SCOR04
001700*                        CLEANED FORM WE SHORT-CIRCUIT TO THE       SCOR05
001800*                        TOP SCORE INSTEAD OF COUNTING TOKENS.      SCOR06
001900*   02/09/04  DMK  0091  CORRECTED THE WORKING-STORAGE NOTE BELOW - SCOR07
002000*                        IT POINTED AT A CLEANUP SUBROUTINE THAT    SCOR08
002100*                        WAS NEVER ACTUALLY CALLED.                 SCOR09
002200*   03/02/04  JS   0093  ADDED A COMMENT ON THE SLIDE-WINDOW MATH SCOR10  
002300*                        IN 100-CHECK-SUBSTRING AFTER A HELP DESK SCOR11  
002400*                        TICKET QUESTIONED WHETHER 121 SHOULD BE  SCOR12  
002500*                        120 - THE MATH WAS ALREADY RIGHT, JUST   SCOR13  
002600*                        UNDOCUMENTED.                            SCOR14  
002700******************************************************************        
002800 PROGRAM-ID.  NDCSCORE.                                                   
002900 AUTHOR. D M KOWALCZYK.                                                   
003000 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
003100 DATE-WRITTEN. 06/23/03.                                                  
003200 DATE-COMPILED. 06/23/03.                                                 
003300 SECURITY. NON-CONFIDENTIAL.                                              
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-390.                                                
003800 OBJECT-COMPUTER. IBM-390.                                                
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 INPUT-OUTPUT SECTION.                                                    
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500                                                                          
004600 WORKING-STORAGE SECTION.                                                 
004700 01  MISC-FIELDS.                                                         
004800     05  W-SUBSTR-POS            PIC S9(4) COMP.                          
004900     05  W-OVERLAP-CNT           PIC S9(4) COMP.                          
005000     05  W-IN-TOKEN-CNT          PIC S9(4) COMP.                          
005100     05  W-RATIO-SCORE           PIC S9(4) COMP.                          
005200     05  W-SUB-SCORE             PIC S9(4) COMP VALUE 2000.               
005300     05  W-TOKEN-IDX             PIC S9(4) COMP.                          
005400     05  W-SCAN-IDX              PIC S9(4) COMP.                          
005500     05  W-FOUND-SW              PIC X(01).                               
005600         88  TOKEN-FOUND             VALUE "Y".                           
005700                                                                          
005800* THE INBOUND NAMES ARE ALREADY LOWER-CASED/ALNUM-ONLY BY THE             
005900* CALLER - NDCBUCKT 480-CLEAN-AND-TOKENIZE DOES THAT SCRUBBING            
006000* INLINE BEFORE THE CALL.  THIS SUBROUTINE ONLY DOES THE COMPARE.         
006100* BYTE-LEVEL VIEWS BELOW ARE FOR DUMP READING WHEN A SCORE                
006200* LOOKS WRONG - LEAVE THEM, THEY HAVE SAVED A LOT OF TIME.                
006300 01  W-SCORE-WORK.                                                        
006400     05  W-SCORE-NUM             PIC S9(7) COMP.                          
006500 01  W-SCORE-DISPLAY REDEFINES W-SCORE-WORK.                              
006600     05  W-SCORE-DISP-BYTES      PIC X(04).                               
006700                                                                          
006800 01  W-TOKEN-COUNT-WORK.                                                  
006900     05  W-TOKEN-COUNT-NUM       PIC S9(4) COMP.                          
007000 01  W-TOKEN-COUNT-ALT REDEFINES W-TOKEN-COUNT-WORK.                      
007100     05  W-TOKEN-COUNT-BYTES     PIC X(02).                               
007200                                                                          
007300 01  W-SUBSTR-POS-WORK.                                                   
007400     05  W-SUBSTR-POS-NUM        PIC S9(4) COMP.                          
007500 01  W-SUBSTR-POS-ALT REDEFINES W-SUBSTR-POS-WORK.                        
007600     05  W-SUBSTR-POS-BYTES      PIC X(02).                               
007700                                                                          
007800 LINKAGE SECTION.                                                         
007900 01  NDCSCORE-REC.                                                        
008000     05  NS-IN-CLEANED           PIC X(120).                              
008100     05  NS-PIN-CLEANED          PIC X(120).                              
008200     05  NS-IN-TOKEN-TBL OCCURS 20 TIMES INDEXED BY NS-IN-IDX.            
008300         10  NS-IN-TOKEN         PIC X(30).                               
008400     05  NS-IN-TOKEN-COUNT       PIC 9(03).                               
008500     05  NS-PIN-TOKEN-TBL OCCURS 20 TIMES INDEXED BY NS-PIN-IDX.          
008600         10  NS-PIN-TOKEN        PIC X(30).                               
008700     05  NS-PIN-TOKEN-COUNT      PIC 9(03).                               
008800     05  NS-SCORE-OUT            PIC S9(7) COMP.                          
008900                                                                          
009000 01  RETURN-CD                   PIC 9(4) COMP.                           
009100                                                                          
009200 PROCEDURE DIVISION USING NDCSCORE-REC, RETURN-CD.                        
009300     PERFORM 100-CHECK-SUBSTRING THRU 100-EXIT.                           
009400     IF NS-SCORE-OUT NOT = ZERO                                           
009500         MOVE ZERO TO RETURN-CD                                           
009600         GOBACK.                                                          
009700                                                                          
009800     PERFORM 200-CHECK-OVERLAP THRU 200-EXIT.                             
009900                                                                          
010000     MOVE ZERO TO RETURN-CD.                                              
010100     GOBACK.                                                              
010200                                                                          
010300 100-CHECK-SUBSTRING.                                                     
010400*  NO LIBRARY "INDEX-OF" ON THIS COMPILER - WE SLIDE THE START            
010500*  POSITION OURSELVES AND COMPARE A LIKE-SIZED SLICE OF THE PIN           
010600*  AGAINST THE FULL (TRIMMED) IN NAME EACH TIME.                          
010700     MOVE ZERO TO NS-SCORE-OUT.                                           
010800     MOVE ZERO TO W-SUBSTR-POS.                                           
010900     INSPECT NS-IN-CLEANED TALLYING W-SUBSTR-POS                          
011000         FOR CHARACTERS BEFORE INITIAL SPACES.                            
011100     IF NS-IN-CLEANED = SPACES OR NS-PIN-CLEANED = SPACES                 
011200         GO TO 100-EXIT.                                                  
011300                                                                          
011400     IF NS-PIN-CLEANED = NS-IN-CLEANED                                    
011500         MOVE W-SUB-SCORE TO NS-SCORE-OUT                                 
011600         GO TO 100-EXIT.                                                  
011700                                                                          
011800*  120 IS THE FULL WIDTH OF NS-PIN-CLEANED - THE LAST VALID START         
011900*  POSITION FOR A SLICE OF LENGTH W-SUBSTR-POS IS 121 MINUS THAT          
012000*  LENGTH, NOT 120 - A HELP DESK TICKET ONCE READ THIS AS OFF BY ONE.     
012100     COMPUTE W-SCAN-IDX = 121 - W-SUBSTR-POS.                             
012200     IF W-SCAN-IDX < 1                                                    
012300         GO TO 100-EXIT.                                                  
012400                                                                          
012500     PERFORM 110-SLIDE-COMPARE THRU 110-EXIT                              
012600         VARYING W-TOKEN-IDX FROM 1 BY 1                                  
012700         UNTIL W-TOKEN-IDX > W-SCAN-IDX                                   
012800            OR NS-SCORE-OUT NOT = ZERO.                                   
012900 100-EXIT.                                                                
013000     EXIT.                                                                
013100                                                                          
013200 110-SLIDE-COMPARE.                                                       
013300     IF NS-PIN-CLEANED (W-TOKEN-IDX : W-SUBSTR-POS) =                     
013400              NS-IN-CLEANED (1 : W-SUBSTR-POS)                            
013500         MOVE W-SUB-SCORE TO NS-SCORE-OUT.                                
013600 110-EXIT.                                                                
013700     EXIT.                                                                
013800                                                                          
013900 200-CHECK-OVERLAP.                                                       
014000     MOVE ZERO TO W-OVERLAP-CNT.                                          
014100     MOVE NS-IN-TOKEN-COUNT TO W-IN-TOKEN-CNT.                            
014200     IF W-IN-TOKEN-CNT = ZERO                                             
014300         GO TO 200-EXIT.                                                  
014400                                                                          
014500     PERFORM 210-SCAN-IN-TOKEN THRU 210-EXIT                              
014600         VARYING NS-IN-IDX FROM 1 BY 1                                    
014700         UNTIL NS-IN-IDX > NS-IN-TOKEN-COUNT.                             
014800                                                                          
014900     COMPUTE W-RATIO-SCORE ROUNDED =                                      
015000         (W-OVERLAP-CNT * 1000) / W-IN-TOKEN-CNT.                         
015100     MOVE W-RATIO-SCORE TO NS-SCORE-OUT.                                  
015200 200-EXIT.                                                                
015300     EXIT.                                                                
015400                                                                          
015500 210-SCAN-IN-TOKEN.                                                       
015600     MOVE "N" TO W-FOUND-SW.                                              
015700     PERFORM 220-SCAN-PIN-TOKEN THRU 220-EXIT                             
015800         VARYING NS-PIN-IDX FROM 1 BY 1                                   
015900         UNTIL NS-PIN-IDX > NS-PIN-TOKEN-COUNT                            
016000            OR TOKEN-FOUND.                                               
016100     IF TOKEN-FOUND                                                       
016200         ADD 1 TO W-OVERLAP-CNT.                                          
016300 210-EXIT.                                                                
016400     EXIT.                                                                
016500                                                                          
016600 220-SCAN-PIN-TOKEN.                                                      
016700     IF NS-IN-TOKEN (NS-IN-IDX) = NS-PIN-TOKEN (NS-PIN-IDX)               
016800         MOVE "Y" TO W-FOUND-SW.                                          
016900 220-EXIT.                                                                
017000     EXIT.                                                                
