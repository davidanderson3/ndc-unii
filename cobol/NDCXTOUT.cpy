000100******************************************************************        
000200*  COPYBOOK    NDCXTOUT                                          *        
000300*  NDC EXTRACT RECORD - ONE PER (NDC, PRODUCT) PAIR BUILT BY     *        
000400*  NDCXTRCT AND CONSUMED BY NDCBUCKT.  HEADER CARRIES THE NDC    *        
000500*  AND ITS PRODUCT CONCEPT; THE INGREDIENT GROUP REPEATS ONCE    *        
000600*  PER DISTINCT (SCDC, INGREDIENT) PAIR HUNG OFF THAT PRODUCT.   *        
000700*  RECORDS WITH ING-COUNT-O = ZERO ARE NEVER WRITTEN - SEE       *        
000800*  NDCXTRCT 600-WRITE-EXTRACT-REC.                               *        
000900******************************************************************        
001000*   CHANGE LOG                                                            
001100*   06/23/03  DMK  0077  ORIGINAL LAYOUT.                           NDCX01
001200*   09/09/03  DMK  0081  WIDENED STR-O TO 120 TO MATCH THE ATOM     NDCX02
001300*                        SOURCE FIELD - SHORTER FIELD WAS           NDCX03
001400*                        TRUNCATING LONG PACK NAMES.                NDCX04
001500******************************************************************        
001600 01  NDCXTOUT-REC.                                                        
001700     05  NDCX-NDC-O                  PIC X(11).                           
001800     05  NDCX-TTY-O                  PIC X(05).                           
001900     05  NDCX-RXCUI-O                PIC X(08).                           
002000     05  NDCX-STR-O                  PIC X(120).                          
002100     05  NDCX-ING-COUNT-O            PIC 9(03).                           
002200     05  NDCX-INGREDIENT-O OCCURS 20 TIMES                                
002300                           INDEXED BY NDCX-ING-IDX.                       
002400         10  NDCX-ING-SCDC-O         PIC X(08).                           
002500         10  NDCX-ING-TTY-O          PIC X(05).                           
002600         10  NDCX-ING-RXCUI-O        PIC X(08).                           
002700         10  NDCX-ING-STR-O          PIC X(120).                          
002800         10  NDCX-ING-UNII-O         PIC X(10).                           
002900         10  NDCX-ING-ACTIVE-ING-O   PIC X(01).                           
003000             88  NDCX-IS-ACTIVE-ING      VALUE "Y".                       
003100         10  NDCX-ING-ACTIVE-MTY-O   PIC X(01).                           
003200             88  NDCX-IS-ACTIVE-MTY      VALUE "Y".                       
003300         10  NDCX-ING-BASIS-STR-O    PIC X(01).                           
003400             88  NDCX-IS-BASIS-STR       VALUE "Y".                       
003500     05  FILLER                      PIC X(07).                           
