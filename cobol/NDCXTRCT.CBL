000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM      NDCXTRCT                                        *         
000400*  NDC-TO-UNII TERMINOLOGY EXTRACT - EXTRACT STEP.               *        
000500*  READS THE THREE VOCABULARY RELEASE FILES (CONCEPT ATOMS,      *        
000600*  CONCEPT ATTRIBUTES, CONCEPT RELATIONSHIPS), BUILDS THE        *        
000700*  IN-MEMORY LOOKUP TABLES DESCRIBED BELOW, WALKS EACH NDC       *        
000800*  FORWARD TO ITS PRODUCT, ITS COMPONENTS, AND THEIR             *        
000900*  INGREDIENTS, AND WRITES ONE NDCXTOUT RECORD PER NDC-TO-       *        
001000*  PRODUCT ATTACHMENT.  OUTPUT FEEDS THE NDCBUCKT JOB STEP.      *        
001100*                                                                *        
001200*  NO INDEXED/VSAM FILES ARE USED HERE - EVERY LOOKUP IS BUILT   *        
001300*  FROM A SEQUENTIAL PASS AND HELD IN A WORKING-STORAGE TABLE.   *        
001400*  THE ATTRIBUTE FILE IS READ TWICE (SEE 018/028 BELOW) SINCE    *        
001500*  THE NDC-ATTACHMENT PASS AND THE ROLE-ATTRIBUTE PASS BOTH      *        
001600*  NEED THE SAME SOURCE FILE.                                   *         
001700******************************************************************        
001800*   CHANGE LOG                                                            
001900*   06/23/03  DMK  0077  ORIGINAL PROGRAM.                          NDCX01
002000*   07/02/03  DMK  0078  ADDED THE SECOND ATTRIBUTE-FILE PASS       NDCX02
002100*                        FOR RXN_AI/RXN_AM/RXN_BOSS_FROM - WE       NDCX03
002200*                        WERE MISSING BASIS-OF-STRENGTH FLAGS.      NDCX04
002300*   07/11/03  DMK  0079  FIXED DEDUP TO KEY ON (SCDC,RXCUI) -       NDCX05
002400*                        WAS KEYING ON RXCUI ALONE AND DROPPING     NDCX06
002500*                        THE SAME INGREDIENT UNDER A SECOND         NDCX07
002600*                        COMPONENT.                                 NDCX08
002700*   11/14/03  DMK  0083  TABLE SIZES BUMPED FOR THE DECEMBER        NDCX09
002800*                        RELEASE - SEE 1000-ABEND-RTN IF ANY        NDCX10
002900*                        OF THESE FILL UP AGAIN.                    NDCX11
003000*   03/02/04  JS   0093  REWORDED THE HEADER BANNER ABOVE - A     NDCX12  
003100*                        TERMINOLOGY AUDITOR MISREAD "READ TWICE" NDCX13  
003200*                        AS TWO SEPARATE INPUT FILES.  COMMENT    NDCX14  
003300*                        WORDING ONLY, NO LOGIC CHANGE.           NDCX15  
003400******************************************************************        
003500 PROGRAM-ID.  NDCXTRCT.                                                   
003600 AUTHOR. D M KOWALCZYK.                                                   
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
003800 DATE-WRITTEN. 06/23/03.                                                  
003900 DATE-COMPILED. 06/23/03.                                                 
004000 SECURITY. NON-CONFIDENTIAL.                                              
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT SYSOUT                                                        
005100     ASSIGN TO UT-S-SYSOUT                                                
005200       ORGANIZATION IS SEQUENTIAL.                                        
005300                                                                          
005400     SELECT NDCATOM                                                       
005500     ASSIGN TO UT-S-NDCATOM                                               
005600       ACCESS MODE IS SEQUENTIAL                                          
005700       FILE STATUS IS ATOM-STATUS.                                        
005800                                                                          
005900     SELECT NDCATTR                                                       
006000     ASSIGN TO UT-S-NDCATTR                                               
006100       ACCESS MODE IS SEQUENTIAL                                          
006200       FILE STATUS IS ATTR-STATUS.                                        
006300                                                                          
006400     SELECT NDCREL                                                        
006500     ASSIGN TO UT-S-NDCREL                                                
006600       ACCESS MODE IS SEQUENTIAL                                          
006700       FILE STATUS IS REL-STATUS.                                         
006800                                                                          
006900     SELECT NDCXTF                                                        
007000     ASSIGN TO UT-S-NDCXTF                                                
007100       ACCESS MODE IS SEQUENTIAL                                          
007200       FILE STATUS IS XTF-STATUS.                                         
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600 FD  SYSOUT                                                               
007700     RECORDING MODE IS F                                                  
007800     LABEL RECORDS ARE STANDARD                                           
007900     RECORD CONTAINS 132 CHARACTERS                                       
008000     BLOCK CONTAINS 0 RECORDS                                             
008100     DATA RECORD IS SYSOUT-REC.                                           
008200 01  SYSOUT-REC                      PIC X(132).                          
008300                                                                          
008400****** VARIABLE-LENGTH "|"-DELIMITED VOCABULARY TEXT.  WIDTH IS           
008500****** CONSERVATIVE - LONGEST FIELD WE CARE ABOUT (STR) IS 120.           
008600 FD  NDCATOM                                                              
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD                                           
008900     RECORD CONTAINS 400 CHARACTERS                                       
009000     BLOCK CONTAINS 0 RECORDS                                             
009100     DATA RECORD IS NDCATOM-REC.                                          
009200 01  NDCATOM-REC                     PIC X(400).                          
009300                                                                          
009400****** READ TWICE - ONCE FOR THE NDC ATTACHMENT PASS (020),               
009500****** ONCE FOR THE ROLE-ATTRIBUTE PASS (030).                            
009600 FD  NDCATTR                                                              
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 400 CHARACTERS                                       
010000     BLOCK CONTAINS 0 RECORDS                                             
010100     DATA RECORD IS NDCATTR-REC.                                          
010200 01  NDCATTR-REC                     PIC X(400).                          
010300                                                                          
010400 FD  NDCREL                                                               
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 400 CHARACTERS                                       
010800     BLOCK CONTAINS 0 RECORDS                                             
010900     DATA RECORD IS NDCREL-REC.                                           
011000 01  NDCREL-REC                      PIC X(400).                          
011100                                                                          
011200****** ONE RECORD PER NDC-TO-PRODUCT ATTACHMENT - SEE COPYBOOK            
011300****** NDCXTOUT FOR THE INGREDIENT GROUP THAT FOLLOWS THE HDR.            
011400 FD  NDCXTF                                                               
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORDS ARE STANDARD                                           
011700     RECORD CONTAINS 3234 CHARACTERS                                      
011800     BLOCK CONTAINS 0 RECORDS                                             
011900     DATA RECORD IS NDCXTF-REC.                                           
012000 01  NDCXTF-REC                      PIC X(3234).                         
012100                                                                          
012200 WORKING-STORAGE SECTION.                                                 
012300                                                                          
012400 01  FILE-STATUS-CODES.                                                   
012500     05  ATOM-STATUS             PIC X(2).                                
012600         88  ATOM-OK                 VALUE "00".                          
012700         88  ATOM-EOF                VALUE "10".                          
012800     05  ATTR-STATUS             PIC X(2).                                
012900         88  ATTR-OK                 VALUE "00".                          
013000         88  ATTR-EOF                VALUE "10".                          
013100     05  REL-STATUS              PIC X(2).                                
013200         88  REL-OK                  VALUE "00".                          
013300         88  REL-EOF                 VALUE "10".                          
013400     05  XTF-STATUS              PIC X(2).                                
013500         88  XTF-OK                  VALUE "00".                          
013600     05  FILLER                  PIC X(4).                                
013700                                                                          
013800 01  WS-SWITCHES.                                                         
013900     05  MORE-ATOM-SW            PIC X(1) VALUE "Y".                      
014000         88  NO-MORE-ATOMS           VALUE "N".                           
014100     05  MORE-ATTR-SW            PIC X(1) VALUE "Y".                      
014200         88  NO-MORE-ATTRS           VALUE "N".                           
014300     05  MORE-REL-SW             PIC X(1) VALUE "Y".                      
014400         88  NO-MORE-RELS            VALUE "N".                           
014500     05  WS-FOUND-SW             PIC X(1) VALUE "N".                      
014600         88  ROW-FOUND                VALUE "Y".                          
014700     05  FILLER                  PIC X(4).                                
014800                                                                          
014900****** GENERIC 20-SLOT "|"-DELIMITED FIELD BUFFER - REUSED BY             
015000****** ALL THREE PARSE PARAGRAPHS, ONE FILE AT A TIME.                    
015100 01  WS-DELIM-WORK.                                                       
015200     05  WS-FIELD-COUNT          PIC 9(2) COMP.                           
015300     05  FILLER                  PIC X(2).                                
015400     05  WS-DELIM-FLD OCCURS 20 TIMES                                     
015500                      INDEXED BY DF-IDX  PIC X(120).                      
015600                                                                          
015700 01  WS-INPUT-LINE-AREA.                                                  
015800     05  WS-INPUT-LINE           PIC X(400).                              
015900 01  WS-INPUT-LINE-PEEK REDEFINES WS-INPUT-LINE-AREA.                     
016000     05  WS-INPUT-LINE-FIRST40   PIC X(40).                               
016100     05  FILLER                  PIC X(360).                              
016200                                                                          
016300 01  WS-CURRENT-NDC-AREA.                                                 
016400     05  WS-CURRENT-NDC          PIC X(11).                               
016500 01  WS-CURRENT-NDC-NUM REDEFINES WS-CURRENT-NDC-AREA.                    
016600     05  WS-CURRENT-NDC-DIGITS   PIC 9(11).                               
016700                                                                          
016800 01  WS-ROLE-TARGETS-AREA.                                                
016900     05  WS-AI-TARGET            PIC X(8).                                
017000     05  WS-AM-TARGET            PIC X(8).                                
017100     05  WS-BOSS-TARGET          PIC X(8).                                
017200 01  WS-ROLE-TARGETS-PEEK REDEFINES WS-ROLE-TARGETS-AREA.                 
017300     05  WS-ROLE-TARGETS-BYTES   PIC X(24).                               
017400                                                                          
017500****** PASS-1 (ATOM) WORK FIELDS.                                         
017600 01  WS-ATOM-WORK.                                                        
017700     05  WS-ATOM-SAB             PIC X(10).                               
017800     05  WS-ATOM-TTY             PIC X(5).                                
017900         88  ELIGIBLE-TRAVERSAL-TTY  VALUES "SCD", "SBD",                 
018000             "GPCK", "BPCK", "SCDC", "IN", "PIN".                         
018100     05  WS-ATOM-RXCUI           PIC X(8).                                
018200     05  WS-ATOM-TS              PIC X(1).                                
018300     05  WS-ATOM-ISPREF          PIC X(1).                                
018400     05  WS-ATOM-SCORE           PIC 9(1) COMP.                           
018500     05  FILLER                  PIC X(4).                                
018600                                                                          
018700****** PASS-2/3 (ATTRIBUTE) WORK FIELDS.                                  
018800 01  WS-ATTR-WORK.                                                        
018900     05  WS-ATTR-RXCUI           PIC X(8).                                
019000     05  WS-ATTR-COMPONENT       PIC X(8).                                
019100     05  WS-ATTR-ATN             PIC X(14).                               
019200         88  ROLE-ATTR-ATN            VALUES "RXN_AM", "RXN_AI",          
019300             "RXN_BOSS_FROM".                                             
019400     05  WS-ATTR-SAB             PIC X(10).                               
019500     05  WS-ATTR-ATV             PIC X(12).                               
019600     05  WS-ATTR-ATV11           PIC X(11).                               
019700     05  WS-ATTR-SUPPRESS        PIC X(1).                                
019800     05  FILLER                  PIC X(4).                                
019900                                                                          
020000****** PASS-4 (RELATIONSHIP) WORK FIELDS.                                 
020100 01  WS-REL-WORK.                                                         
020200     05  WS-REL-RXCUI1           PIC X(8).                                
020300     05  WS-REL-RXCUI2           PIC X(8).                                
020400     05  WS-REL-RELA             PIC X(25).                               
020500     05  WS-REL-SAB              PIC X(10).                               
020600     05  WS-REL-TTY1             PIC X(5).                                
020700     05  WS-REL-TTY2             PIC X(5).                                
020800     05  WS-PAIR-KEY1            PIC X(8).                                
020900     05  WS-PAIR-KEY2            PIC X(8).                                
021000     05  FILLER                  PIC X(4).                                
021100                                                                          
021200****** MAIN-LOOP ATTACHMENT WORK FIELDS.                                  
021300 01  WS-ATTACH-WORK.                                                      
021400     05  WS-ATTACH-RXCUI         PIC X(8).                                
021500     05  WS-ATTACH-TTY           PIC X(5).                                
021600         88  ATTACH-ELIGIBLE-TTY      VALUES "SCD", "SBD",                
021700             "GPCK", "BPCK".                                              
021800     05  WS-ATTACH-NAME          PIC X(120).                              
021900     05  WS-ATTACH-SCD           PIC X(8).                                
022000     05  WS-CURRENT-SCDC         PIC X(8).                                
022100     05  WS-CAND-RXCUI           PIC X(8).                                
022200     05  WS-CONCEPT-NAME         PIC X(120).                              
022300     05  WS-CONCEPT-UNII         PIC X(10).                               
022400     05  SWAP-TEMP               PIC X(8).                                
022500     05  FILLER                  PIC X(4).                                
022600                                                                          
022700****** TABLE-SIZE CONSTANTS.  IF ANY TABLE OVERFLOWS SEE                  
022800****** 1000-ABEND-RTN - BUMP THE MATCHING VALUE AND RECOMPILE.            
022900 77  MAX-CONCEPTS                PIC S9(5) COMP VALUE 4000.               
023000 77  MAX-NDC-PAIRS               PIC S9(5) COMP VALUE 8000.               
023100 77  MAX-DISTINCT-NDC            PIC S9(5) COMP VALUE 3000.               
023200 77  MAX-SBD-SCD                 PIC S9(5) COMP VALUE 2000.               
023300 77  MAX-PACK-SCD                PIC S9(5) COMP VALUE 1000.               
023400 77  MAX-SCD-SCDC                PIC S9(5) COMP VALUE 4000.               
023500 77  MAX-SCDC-ING                PIC S9(5) COMP VALUE 4000.               
023600 77  MAX-AI-AM-BOSS              PIC S9(5) COMP VALUE 4000.               
023700 77  MAX-RX-LIST                 PIC S9(3) COMP VALUE 50.                 
023800 77  MAX-DEDUP                   PIC S9(3) COMP VALUE 40.                 
023900                                                                          
024000 01  CONCEPT-TABLE.                                                       
024100     05  CT-COUNT                PIC S9(5) COMP VALUE ZERO.               
024200     05  FILLER                  PIC X(3).                                
024300     05  CT-ROW OCCURS 1 TO 4000 TIMES                                    
024400                DEPENDING ON CT-COUNT                                     
024500                INDEXED BY CT-IDX.                                        
024600         10  CT-RXCUI            PIC X(8).                                
024700         10  CT-TTY              PIC X(5).                                
024800         10  CT-NAME             PIC X(120).                              
024900         10  CT-NAME-SCORE       PIC 9(1) COMP.                           
025000         10  CT-UNII             PIC X(10).                               
025100                                                                          
025200 01  NDC-PAIR-TABLE.                                                      
025300     05  NP-COUNT                PIC S9(5) COMP VALUE ZERO.               
025400     05  FILLER                  PIC X(3).                                
025500     05  NP-ROW OCCURS 1 TO 8000 TIMES                                    
025600                DEPENDING ON NP-COUNT                                     
025700                INDEXED BY NP-IDX.                                        
025800         10  NP-NDC              PIC X(11).                               
025900         10  NP-RXCUI            PIC X(8).                                
026000                                                                          
026100 01  NDC-LIST-TABLE.                                                      
026200     05  NL-COUNT                PIC S9(5) COMP VALUE ZERO.               
026300     05  FILLER                  PIC X(3).                                
026400     05  NL-ROW OCCURS 1 TO 3000 TIMES                                    
026500                DEPENDING ON NL-COUNT                                     
026600                INDEXED BY NL-IDX.                                        
026700         10  NL-NDC              PIC X(11).                               
026800                                                                          
026900 01  SBD-TO-SCD-TABLE.                                                    
027000     05  SS-COUNT                PIC S9(5) COMP VALUE ZERO.               
027100     05  FILLER                  PIC X(3).                                
027200     05  SS-ROW OCCURS 1 TO 2000 TIMES                                    
027300                DEPENDING ON SS-COUNT                                     
027400                INDEXED BY SS-IDX.                                        
027500         10  SS-SBD              PIC X(8).                                
027600         10  SS-SCD              PIC X(8).                                
027700                                                                          
027800 01  PACK-TO-SCD-TABLE.                                                   
027900     05  PK-COUNT                PIC S9(5) COMP VALUE ZERO.               
028000     05  FILLER                  PIC X(3).                                
028100     05  PK-ROW OCCURS 1 TO 1000 TIMES                                    
028200                DEPENDING ON PK-COUNT                                     
028300                INDEXED BY PK-IDX.                                        
028400         10  PK-PACK             PIC X(8).                                
028500         10  PK-SCD              PIC X(8).                                
028600                                                                          
028700 01  SCD-TO-SCDC-TABLE.                                                   
028800     05  SC-COUNT                PIC S9(5) COMP VALUE ZERO.               
028900     05  FILLER                  PIC X(3).                                
029000     05  SC-ROW OCCURS 1 TO 4000 TIMES                                    
029100                DEPENDING ON SC-COUNT                                     
029200                INDEXED BY SC-IDX.                                        
029300         10  SC-SCD              PIC X(8).                                
029400         10  SC-SCDC             PIC X(8).                                
029500                                                                          
029600 01  SCDC-TO-IN-TABLE.                                                    
029700     05  SI-COUNT                PIC S9(5) COMP VALUE ZERO.               
029800     05  FILLER                  PIC X(3).                                
029900     05  SI-ROW OCCURS 1 TO 4000 TIMES                                    
030000                DEPENDING ON SI-COUNT                                     
030100                INDEXED BY SI-IDX.                                        
030200         10  SI-SCDC             PIC X(8).                                
030300         10  SI-IN               PIC X(8).                                
030400                                                                          
030500 01  SCDC-TO-PIN-TABLE.                                                   
030600     05  SP-COUNT                PIC S9(5) COMP VALUE ZERO.               
030700     05  FILLER                  PIC X(3).                                
030800     05  SP-ROW OCCURS 1 TO 4000 TIMES                                    
030900                DEPENDING ON SP-COUNT                                     
031000                INDEXED BY SP-IDX.                                        
031100         10  SP-SCDC             PIC X(8).                                
031200         10  SP-PIN              PIC X(8).                                
031300                                                                          
031400 01  AI-AM-BOSS-TABLE.                                                    
031500     05  AB-COUNT                PIC S9(5) COMP VALUE ZERO.               
031600     05  FILLER                  PIC X(3).                                
031700     05  AB-ROW OCCURS 1 TO 4000 TIMES                                    
031800                DEPENDING ON AB-COUNT                                     
031900                INDEXED BY AB-IDX.                                        
032000         10  AB-SCD              PIC X(8).                                
032100         10  AB-SCDC             PIC X(8).                                
032200         10  AB-AI-TARGET        PIC X(8).                                
032300         10  AB-AM-TARGET        PIC X(8).                                
032400         10  AB-BOSS-TARGET      PIC X(8).                                
032500                                                                          
032600 01  RX-LIST-WORK.                                                        
032700     05  RX-COUNT                PIC S9(3) COMP VALUE ZERO.               
032800     05  FILLER                  PIC X(1).                                
032900     05  RX-ROW OCCURS 1 TO 50 TIMES                                      
033000                DEPENDING ON RX-COUNT                                     
033100                INDEXED BY RX-IDX, RX-IDX2.                               
033200         10  RX-RXCUI            PIC X(8).                                
033300                                                                          
033400 01  DEDUP-WORK.                                                          
033500     05  DD-COUNT                PIC S9(3) COMP VALUE ZERO.               
033600     05  FILLER                  PIC X(1).                                
033700     05  DD-ROW OCCURS 1 TO 40 TIMES                                      
033800                DEPENDING ON DD-COUNT                                     
033900                INDEXED BY DD-IDX.                                        
034000         10  DD-SCDC             PIC X(8).                                
034100         10  DD-RXCUI            PIC X(8).                                
034200                                                                          
034300 01  COUNTERS-AND-ACCUMULATORS.                                           
034400     05  ATOMS-READ              PIC S9(9) COMP VALUE ZERO.               
034500     05  ATTRS-READ-P1           PIC S9(9) COMP VALUE ZERO.               
034600     05  ATTRS-READ-P2           PIC S9(9) COMP VALUE ZERO.               
034700     05  RELS-READ               PIC S9(9) COMP VALUE ZERO.               
034800     05  RECORDS-WRITTEN         PIC S9(9) COMP VALUE ZERO.               
034900     05  FILLER                  PIC X(4).                                
035000                                                                          
035100 COPY NDCXTOUT.                                                           
035200                                                                          
035300 COPY ABENDREC.                                                           
035400                                                                          
035500 PROCEDURE DIVISION.                                                      
035600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
035700     PERFORM 010-LOAD-ATOMS-TABLE THRU 010-EXIT                           
035800         UNTIL NO-MORE-ATOMS.                                             
035900     CLOSE NDCATOM.                                                       
036000                                                                          
036100     PERFORM 018-PRIME-ATTR-PASS1 THRU 018-EXIT.                          
036200     PERFORM 020-LOAD-NDC-ATTACH THRU 020-EXIT                            
036300         UNTIL NO-MORE-ATTRS.                                             
036400     CLOSE NDCATTR.                                                       
036500                                                                          
036600     PERFORM 028-REOPEN-ATTR-PASS2 THRU 028-EXIT.                         
036700     PERFORM 030-LOAD-ROLE-ATTRS THRU 030-EXIT                            
036800         UNTIL NO-MORE-ATTRS.                                             
036900     CLOSE NDCATTR.                                                       
037000                                                                          
037100     PERFORM 038-PRIME-REL THRU 038-EXIT.                                 
037200     PERFORM 040-LOAD-RELATIONSHIPS THRU 040-EXIT                         
037300         UNTIL NO-MORE-RELS.                                              
037400     CLOSE NDCREL.                                                        
037500                                                                          
037600     PERFORM 100-MAINLINE THRU 100-EXIT                                   
037700         VARYING NL-IDX FROM 1 BY 1 UNTIL NL-IDX > NL-COUNT.              
037800                                                                          
037900     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
038000     MOVE ZERO TO RETURN-CODE.                                            
038100     GOBACK.                                                              
038200                                                                          
038300 000-HOUSEKEEPING.                                                        
038400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
038500     DISPLAY "******** BEGIN JOB NDCXTRCT ********".                      
038600     OPEN OUTPUT SYSOUT.                                                  
038700                                                                          
038800     OPEN INPUT NDCATOM.                                                  
038900     IF NOT ATOM-OK                                                       
039000         MOVE "** NDCATOM FILE NOT FOUND" TO ABEND-REASON                 
039100         GO TO 1000-ABEND-RTN.                                            
039200                                                                          
039300     OPEN INPUT NDCATTR.                                                  
039400     IF NOT ATTR-OK                                                       
039500         MOVE "** NDCATTR FILE NOT FOUND" TO ABEND-REASON                 
039600         GO TO 1000-ABEND-RTN.                                            
039700     CLOSE NDCATTR.                                                       
039800                                                                          
039900     OPEN INPUT NDCREL.                                                   
040000     IF NOT REL-OK                                                        
040100         MOVE "** NDCREL FILE NOT FOUND" TO ABEND-REASON                  
040200         GO TO 1000-ABEND-RTN.                                            
040300     CLOSE NDCREL.                                                        
040400                                                                          
040500     OPEN OUTPUT NDCXTF.                                                  
040600     IF NOT XTF-OK                                                        
040700         MOVE "** NDCXTF FILE COULD NOT BE OPENED" TO ABEND-REASON        
040800         GO TO 1000-ABEND-RTN.                                            
040900                                                                          
041000     READ NDCATOM INTO WS-INPUT-LINE                                      
041100         AT END MOVE "N" TO MORE-ATOM-SW                                  
041200     END-READ.                                                            
041300 000-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600 010-LOAD-ATOMS-TABLE.                                                    
041700     MOVE "010-LOAD-ATOMS-TABLE" TO PARA-NAME.                            
041800     ADD 1 TO ATOMS-READ.                                                 
041900     PERFORM 011-PARSE-ATOM-REC THRU 011-EXIT.                            
042000     IF WS-FIELD-COUNT < 15                                               
042100         GO TO 010-READ-NEXT.                                             
042200                                                                          
042300     MOVE WS-DELIM-FLD (12) TO WS-ATOM-SAB.                               
042400     MOVE WS-DELIM-FLD (13) TO WS-ATOM-TTY.                               
042500     IF WS-ATOM-SAB = "RXNORM" AND ELIGIBLE-TRAVERSAL-TTY                 
042600         PERFORM 015-SCORE-ATOM-NAME THRU 015-EXIT                        
042700     ELSE                                                                 
042800         IF WS-ATOM-SAB = "MTHSPL" AND WS-ATOM-TTY = "SU"                 
042900                      AND WS-DELIM-FLD (14) NOT = SPACES                  
043000             PERFORM 012-STORE-UNII THRU 012-EXIT.                        
043100 010-READ-NEXT.                                                           
043200     READ NDCATOM INTO WS-INPUT-LINE                                      
043300         AT END MOVE "N" TO MORE-ATOM-SW                                  
043400     END-READ.                                                            
043500 010-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800 011-PARSE-ATOM-REC.                                                      
043900     MOVE ZERO TO WS-FIELD-COUNT.                                         
044000     UNSTRING WS-INPUT-LINE DELIMITED BY "|"                              
044100         INTO WS-DELIM-FLD (1)  WS-DELIM-FLD (2)                          
044200              WS-DELIM-FLD (3)  WS-DELIM-FLD (4)                          
044300              WS-DELIM-FLD (5)  WS-DELIM-FLD (6)                          
044400              WS-DELIM-FLD (7)  WS-DELIM-FLD (8)                          
044500              WS-DELIM-FLD (9)  WS-DELIM-FLD (10)                         
044600              WS-DELIM-FLD (11) WS-DELIM-FLD (12)                         
044700              WS-DELIM-FLD (13) WS-DELIM-FLD (14)                         
044800              WS-DELIM-FLD (15) WS-DELIM-FLD (16)                         
044900              WS-DELIM-FLD (17) WS-DELIM-FLD (18)                         
045000              WS-DELIM-FLD (19) WS-DELIM-FLD (20)                         
045100         TALLYING IN WS-FIELD-COUNT.                                      
045200 011-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 012-STORE-UNII.                                                          
045600*  FIRST NON-BLANK CODE SEEN FOR THE RXCUI WINS - LATER ONES              
045700*  ARE IGNORED, PER THE TERMINOLOGY TEAM'S RULE.                          
045800     MOVE WS-DELIM-FLD (1) TO WS-ATOM-RXCUI.                              
045900     PERFORM 013-FIND-OR-ADD-CONCEPT THRU 013-EXIT.                       
046000     IF CT-UNII (CT-IDX) = SPACES                                         
046100         MOVE WS-DELIM-FLD (14) TO CT-UNII (CT-IDX).                      
046200 012-EXIT.                                                                
046300     EXIT.                                                                
046400                                                                          
046500 013-FIND-OR-ADD-CONCEPT.                                                 
046600     MOVE "N" TO WS-FOUND-SW.                                             
046700     SET CT-IDX TO 1.                                                     
046800     SEARCH CT-ROW                                                        
046900         AT END NEXT SENTENCE                                             
047000         WHEN CT-RXCUI (CT-IDX) = WS-ATOM-RXCUI                           
047100             MOVE "Y" TO WS-FOUND-SW                                      
047200     END-SEARCH.                                                          
047300     IF NOT ROW-FOUND                                                     
047400         ADD 1 TO CT-COUNT                                                
047500         IF CT-COUNT > MAX-CONCEPTS                                       
047600             MOVE "** CONCEPT-TABLE OVERFLOW" TO ABEND-REASON             
047700             GO TO 1000-ABEND-RTN                                         
047800         END-IF                                                           
047900         SET CT-IDX TO CT-COUNT                                           
048000         MOVE WS-ATOM-RXCUI TO CT-RXCUI (CT-IDX)                          
048100         MOVE SPACES       TO CT-TTY (CT-IDX)                             
048200         MOVE SPACES       TO CT-NAME (CT-IDX)                            
048300         MOVE SPACES       TO CT-UNII (CT-IDX)                            
048400         MOVE 9            TO CT-NAME-SCORE (CT-IDX).                     
048500 013-EXIT.                                                                
048600     EXIT.                                                                
048700                                                                          
048800 015-SCORE-ATOM-NAME.                                                     
048900     MOVE WS-DELIM-FLD (1)  TO WS-ATOM-RXCUI.                             
049000     MOVE WS-DELIM-FLD (3)  TO WS-ATOM-TS.                                
049100     MOVE WS-DELIM-FLD (7)  TO WS-ATOM-ISPREF.                            
049200     PERFORM 013-FIND-OR-ADD-CONCEPT THRU 013-EXIT.                       
049300     MOVE WS-ATOM-TTY TO CT-TTY (CT-IDX).                                 
049400                                                                          
049500     EVALUATE TRUE                                                        
049600         WHEN WS-ATOM-TS = "P" AND WS-ATOM-ISPREF = "Y"                   
049700             MOVE 0 TO WS-ATOM-SCORE                                      
049800         WHEN WS-ATOM-ISPREF = "Y"                                        
049900             MOVE 1 TO WS-ATOM-SCORE                                      
050000         WHEN WS-ATOM-TS = "P"                                            
050100             MOVE 2 TO WS-ATOM-SCORE                                      
050200         WHEN OTHER                                                       
050300             MOVE 3 TO WS-ATOM-SCORE                                      
050400     END-EVALUATE.                                                        
050500                                                                          
050600     IF WS-ATOM-SCORE < CT-NAME-SCORE (CT-IDX)                            
050700         MOVE WS-ATOM-SCORE       TO CT-NAME-SCORE (CT-IDX)               
050800         MOVE WS-DELIM-FLD (15)   TO CT-NAME (CT-IDX).                    
050900 015-EXIT.                                                                
051000     EXIT.                                                                
051100                                                                          
051200 018-PRIME-ATTR-PASS1.                                                    
051300     MOVE "Y" TO MORE-ATTR-SW.                                            
051400     OPEN INPUT NDCATTR.                                                  
051500     READ NDCATTR INTO WS-INPUT-LINE                                      
051600         AT END MOVE "N" TO MORE-ATTR-SW                                  
051700     END-READ.                                                            
051800 018-EXIT.                                                                
051900     EXIT.                                                                
052000                                                                          
052100 020-LOAD-NDC-ATTACH.                                                     
052200     MOVE "020-LOAD-NDC-ATTACH" TO PARA-NAME.                             
052300     ADD 1 TO ATTRS-READ-P1.                                              
052400     PERFORM 021-PARSE-ATTR-REC THRU 021-EXIT.                            
052500     IF WS-FIELD-COUNT < 12                                               
052600         GO TO 020-READ-NEXT.                                             
052700                                                                          
052800     MOVE WS-DELIM-FLD (9)  TO WS-ATTR-ATN.                               
052900     MOVE WS-DELIM-FLD (10) TO WS-ATTR-SAB.                               
053000     MOVE WS-DELIM-FLD (12) TO WS-ATTR-SUPPRESS.                          
053100     IF WS-ATTR-ATN = "NDC" AND WS-ATTR-SAB = "RXNORM"                    
053200                      AND WS-ATTR-SUPPRESS = "N"                          
053300         MOVE WS-DELIM-FLD (1)          TO WS-ATTR-RXCUI                  
053400         MOVE WS-DELIM-FLD (11) (1 : 11) TO WS-ATTR-ATV11                 
053500         PERFORM 022-ADD-NDC-PAIR THRU 022-EXIT.                          
053600 020-READ-NEXT.                                                           
053700     READ NDCATTR INTO WS-INPUT-LINE                                      
053800         AT END MOVE "N" TO MORE-ATTR-SW                                  
053900     END-READ.                                                            
054000 020-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                          
054300 021-PARSE-ATTR-REC.                                                      
054400     MOVE ZERO TO WS-FIELD-COUNT.                                         
054500     UNSTRING WS-INPUT-LINE DELIMITED BY "|"                              
054600         INTO WS-DELIM-FLD (1)  WS-DELIM-FLD (2)                          
054700              WS-DELIM-FLD (3)  WS-DELIM-FLD (4)                          
054800              WS-DELIM-FLD (5)  WS-DELIM-FLD (6)                          
054900              WS-DELIM-FLD (7)  WS-DELIM-FLD (8)                          
055000              WS-DELIM-FLD (9)  WS-DELIM-FLD (10)                         
055100              WS-DELIM-FLD (11) WS-DELIM-FLD (12)                         
055200              WS-DELIM-FLD (13) WS-DELIM-FLD (14)                         
055300              WS-DELIM-FLD (15) WS-DELIM-FLD (16)                         
055400              WS-DELIM-FLD (17) WS-DELIM-FLD (18)                         
055500              WS-DELIM-FLD (19) WS-DELIM-FLD (20)                         
055600         TALLYING IN WS-FIELD-COUNT.                                      
055700 021-EXIT.                                                                
055800     EXIT.                                                                
055900                                                                          
056000 022-ADD-NDC-PAIR.                                                        
056100     MOVE "N" TO WS-FOUND-SW.                                             
056200     SET NP-IDX TO 1.                                                     
056300     SEARCH NP-ROW                                                        
056400         AT END NEXT SENTENCE                                             
056500         WHEN NP-NDC (NP-IDX) = WS-ATTR-ATV11                             
056600              AND NP-RXCUI (NP-IDX) = WS-ATTR-RXCUI                       
056700             MOVE "Y" TO WS-FOUND-SW                                      
056800     END-SEARCH.                                                          
056900     IF NOT ROW-FOUND                                                     
057000         ADD 1 TO NP-COUNT                                                
057100         IF NP-COUNT > MAX-NDC-PAIRS                                      
057200             MOVE "** NDC-PAIR-TABLE OVERFLOW" TO ABEND-REASON            
057300             GO TO 1000-ABEND-RTN                                         
057400         END-IF                                                           
057500         SET NP-IDX TO NP-COUNT                                           
057600         MOVE WS-ATTR-ATV11 TO NP-NDC (NP-IDX)                            
057700         MOVE WS-ATTR-RXCUI TO NP-RXCUI (NP-IDX)                          
057800         PERFORM 024-ADD-NDC-TO-LIST THRU 024-EXIT.                       
057900 022-EXIT.                                                                
058000     EXIT.                                                                
058100                                                                          
058200 024-ADD-NDC-TO-LIST.                                                     
058300     MOVE "N" TO WS-FOUND-SW.                                             
058400     SET NL-IDX TO 1.                                                     
058500     SEARCH NL-ROW                                                        
058600         AT END NEXT SENTENCE                                             
058700         WHEN NL-NDC (NL-IDX) = WS-ATTR-ATV11                             
058800             MOVE "Y" TO WS-FOUND-SW                                      
058900     END-SEARCH.                                                          
059000     IF NOT ROW-FOUND                                                     
059100         ADD 1 TO NL-COUNT                                                
059200         IF NL-COUNT > MAX-DISTINCT-NDC                                   
059300             MOVE "** NDC-LIST-TABLE OVERFLOW" TO ABEND-REASON            
059400             GO TO 1000-ABEND-RTN                                         
059500         END-IF                                                           
059600         SET NL-IDX TO NL-COUNT                                           
059700         MOVE WS-ATTR-ATV11 TO NL-NDC (NL-IDX).                           
059800 024-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                          
060100 028-REOPEN-ATTR-PASS2.                                                   
060200*  SECOND SEQUENTIAL PASS OVER THE SAME FILE - THE ROLE                   
060300*  ATTRIBUTES (RXN_AI/RXN_AM/RXN_BOSS_FROM) LIVE IN THE SAME              
060400*  RXNSAT EXTRACT AS THE NDC ATTACHMENTS.                                 
060500     MOVE "Y" TO MORE-ATTR-SW.                                            
060600     OPEN INPUT NDCATTR.                                                  
060700     READ NDCATTR INTO WS-INPUT-LINE                                      
060800         AT END MOVE "N" TO MORE-ATTR-SW                                  
060900     END-READ.                                                            
061000 028-EXIT.                                                                
061100     EXIT.                                                                
061200                                                                          
061300 030-LOAD-ROLE-ATTRS.                                                     
061400     MOVE "030-LOAD-ROLE-ATTRS" TO PARA-NAME.                             
061500     ADD 1 TO ATTRS-READ-P2.                                              
061600     PERFORM 021-PARSE-ATTR-REC THRU 021-EXIT.                            
061700     IF WS-FIELD-COUNT < 12                                               
061800         GO TO 030-READ-NEXT.                                             
061900                                                                          
062000     MOVE WS-DELIM-FLD (9)  TO WS-ATTR-ATN.                               
062100     MOVE WS-DELIM-FLD (10) TO WS-ATTR-SAB.                               
062200     IF WS-ATTR-SAB = "RXNORM" AND ROLE-ATTR-ATN                          
062300         MOVE WS-DELIM-FLD (1)  TO WS-ATTR-RXCUI                          
062400         MOVE WS-DELIM-FLD (6)  TO WS-ATTR-COMPONENT                      
062500         MOVE WS-DELIM-FLD (11) TO WS-ATTR-ATV                            
062600         IF WS-ATTR-RXCUI NOT = SPACES                                    
062700                      AND WS-ATTR-COMPONENT NOT = SPACES                  
062800                      AND WS-ATTR-ATV NOT = SPACES                        
062900             PERFORM 032-STORE-ROLE-ATTR THRU 032-EXIT.                   
063000 030-READ-NEXT.                                                           
063100     READ NDCATTR INTO WS-INPUT-LINE                                      
063200         AT END MOVE "N" TO MORE-ATTR-SW                                  
063300     END-READ.                                                            
063400 030-EXIT.                                                                
063500     EXIT.                                                                
063600                                                                          
063700 032-STORE-ROLE-ATTR.                                                     
063800     MOVE "N" TO WS-FOUND-SW.                                             
063900     SET AB-IDX TO 1.                                                     
064000     SEARCH AB-ROW                                                        
064100         AT END NEXT SENTENCE                                             
064200         WHEN AB-SCD (AB-IDX) = WS-ATTR-RXCUI                             
064300              AND AB-SCDC (AB-IDX) = WS-ATTR-COMPONENT                    
064400             MOVE "Y" TO WS-FOUND-SW                                      
064500     END-SEARCH.                                                          
064600     IF NOT ROW-FOUND                                                     
064700         ADD 1 TO AB-COUNT                                                
064800         IF AB-COUNT > MAX-AI-AM-BOSS                                     
064900             MOVE "** AI-AM-BOSS-TABLE OVERFLOW" TO ABEND-REASON          
065000             GO TO 1000-ABEND-RTN                                         
065100         END-IF                                                           
065200         SET AB-IDX TO AB-COUNT                                           
065300         MOVE WS-ATTR-RXCUI     TO AB-SCD (AB-IDX)                        
065400         MOVE WS-ATTR-COMPONENT TO AB-SCDC (AB-IDX)                       
065500         MOVE SPACES            TO AB-AI-TARGET (AB-IDX)                  
065600         MOVE SPACES            TO AB-AM-TARGET (AB-IDX)                  
065700         MOVE SPACES            TO AB-BOSS-TARGET (AB-IDX).               
065800                                                                          
065900     EVALUATE TRUE                                                        
066000         WHEN WS-ATTR-ATN = "RXN_AI"                                      
066100             MOVE WS-ATTR-ATV TO AB-AI-TARGET (AB-IDX)                    
066200         WHEN WS-ATTR-ATN = "RXN_AM"                                      
066300             MOVE WS-ATTR-ATV TO AB-AM-TARGET (AB-IDX)                    
066400         WHEN WS-ATTR-ATN = "RXN_BOSS_FROM"                               
066500             MOVE WS-ATTR-ATV TO AB-BOSS-TARGET (AB-IDX)                  
066600     END-EVALUATE.                                                        
066700 032-EXIT.                                                                
066800     EXIT.                                                                
066900                                                                          
067000 038-PRIME-REL.                                                           
067100     MOVE "Y" TO MORE-REL-SW.                                             
067200     OPEN INPUT NDCREL.                                                   
067300     READ NDCREL INTO WS-INPUT-LINE                                       
067400         AT END MOVE "N" TO MORE-REL-SW                                   
067500     END-READ.                                                            
067600 038-EXIT.                                                                
067700     EXIT.                                                                
067800                                                                          
067900 040-LOAD-RELATIONSHIPS.                                                  
068000     MOVE "040-LOAD-RELATIONSHIPS" TO PARA-NAME.                          
068100     ADD 1 TO RELS-READ.                                                  
068200     PERFORM 041-PARSE-REL-REC THRU 041-EXIT.                             
068300     IF WS-FIELD-COUNT < 11                                               
068400         GO TO 040-READ-NEXT.                                             
068500                                                                          
068600     MOVE WS-DELIM-FLD (11) TO WS-REL-SAB.                                
068700     IF WS-REL-SAB NOT = "RXNORM"                                         
068800         GO TO 040-READ-NEXT.                                             
068900                                                                          
069000     MOVE WS-DELIM-FLD (1) TO WS-REL-RXCUI1.                              
069100     MOVE WS-DELIM-FLD (5) TO WS-REL-RXCUI2.                              
069200     MOVE WS-DELIM-FLD (8) TO WS-REL-RELA.                                
069300     PERFORM 042-LOOKUP-TTY1 THRU 042-EXIT.                               
069400     PERFORM 044-LOOKUP-TTY2 THRU 044-EXIT.                               
069500     PERFORM 046-CLASSIFY-REL THRU 046-EXIT.                              
069600 040-READ-NEXT.                                                           
069700     READ NDCREL INTO WS-INPUT-LINE                                       
069800         AT END MOVE "N" TO MORE-REL-SW                                   
069900     END-READ.                                                            
070000 040-EXIT.                                                                
070100     EXIT.                                                                
070200                                                                          
070300 041-PARSE-REL-REC.                                                       
070400     MOVE ZERO TO WS-FIELD-COUNT.                                         
070500     UNSTRING WS-INPUT-LINE DELIMITED BY "|"                              
070600         INTO WS-DELIM-FLD (1)  WS-DELIM-FLD (2)                          
070700              WS-DELIM-FLD (3)  WS-DELIM-FLD (4)                          
070800              WS-DELIM-FLD (5)  WS-DELIM-FLD (6)                          
070900              WS-DELIM-FLD (7)  WS-DELIM-FLD (8)                          
071000              WS-DELIM-FLD (9)  WS-DELIM-FLD (10)                         
071100              WS-DELIM-FLD (11) WS-DELIM-FLD (12)                         
071200              WS-DELIM-FLD (13) WS-DELIM-FLD (14)                         
071300              WS-DELIM-FLD (15) WS-DELIM-FLD (16)                         
071400              WS-DELIM-FLD (17) WS-DELIM-FLD (18)                         
071500              WS-DELIM-FLD (19) WS-DELIM-FLD (20)                         
071600         TALLYING IN WS-FIELD-COUNT.                                      
071700 041-EXIT.                                                                
071800     EXIT.                                                                
071900                                                                          
072000 042-LOOKUP-TTY1.                                                         
072100     MOVE SPACES TO WS-REL-TTY1.                                          
072200     SET CT-IDX TO 1.                                                     
072300     SEARCH CT-ROW                                                        
072400         AT END NEXT SENTENCE                                             
072500         WHEN CT-RXCUI (CT-IDX) = WS-REL-RXCUI1                           
072600             MOVE CT-TTY (CT-IDX) TO WS-REL-TTY1                          
072700     END-SEARCH.                                                          
072800 042-EXIT.                                                                
072900     EXIT.                                                                
073000                                                                          
073100 044-LOOKUP-TTY2.                                                         
073200     MOVE SPACES TO WS-REL-TTY2.                                          
073300     SET CT-IDX TO 1.                                                     
073400     SEARCH CT-ROW                                                        
073500         AT END NEXT SENTENCE                                             
073600         WHEN CT-RXCUI (CT-IDX) = WS-REL-RXCUI2                           
073700             MOVE CT-TTY (CT-IDX) TO WS-REL-TTY2                          
073800     END-SEARCH.                                                          
073900 044-EXIT.                                                                
074000     EXIT.                                                                
074100                                                                          
074200 046-CLASSIFY-REL.                                                        
074300     EVALUATE TRUE                                                        
074400         WHEN WS-REL-RELA = "tradename_of"                                
074500             PERFORM 048-CLASSIFY-TRADENAME THRU 048-EXIT                 
074600         WHEN WS-REL-RELA = "contains"                                    
074700             PERFORM 050-CLASSIFY-CONTAINS THRU 050-EXIT                  
074800         WHEN WS-REL-RELA = "consists_of"                                 
074900             PERFORM 052-CLASSIFY-CONSISTS THRU 052-EXIT                  
075000         WHEN WS-REL-RELA = "has_ingredient"                              
075100             PERFORM 054-CLASSIFY-HAS-ING THRU 054-EXIT                   
075200         WHEN WS-REL-RELA = "has_precise_ingredient"                      
075300             PERFORM 056-CLASSIFY-HAS-PIN THRU 056-EXIT                   
075400     END-EVALUATE.                                                        
075500 046-EXIT.                                                                
075600     EXIT.                                                                
075700                                                                          
075800 048-CLASSIFY-TRADENAME.                                                  
075900     IF WS-REL-TTY1 = "SBD" AND WS-REL-TTY2 = "SCD"                       
076000         MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY1                               
076100         MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY2                               
076200         PERFORM 049-ADD-SBD-SCD THRU 049-EXIT                            
076300     ELSE                                                                 
076400         IF WS-REL-TTY2 = "SBD" AND WS-REL-TTY1 = "SCD"                   
076500             MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY1                           
076600             MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY2                           
076700             PERFORM 049-ADD-SBD-SCD THRU 049-EXIT.                       
076800 048-EXIT.                                                                
076900     EXIT.                                                                
077000                                                                          
077100 049-ADD-SBD-SCD.                                                         
077200     MOVE "N" TO WS-FOUND-SW.                                             
077300     SET SS-IDX TO 1.                                                     
077400     SEARCH SS-ROW                                                        
077500         AT END NEXT SENTENCE                                             
077600         WHEN SS-SBD (SS-IDX) = WS-PAIR-KEY1                              
077700             MOVE "Y" TO WS-FOUND-SW                                      
077800     END-SEARCH.                                                          
077900     IF NOT ROW-FOUND                                                     
078000         ADD 1 TO SS-COUNT                                                
078100         IF SS-COUNT > MAX-SBD-SCD                                        
078200             MOVE "** SBD-TO-SCD-TABLE OVERFLOW" TO ABEND-REASON          
078300             GO TO 1000-ABEND-RTN                                         
078400         END-IF                                                           
078500         SET SS-IDX TO SS-COUNT                                           
078600         MOVE WS-PAIR-KEY1 TO SS-SBD (SS-IDX)                             
078700         MOVE WS-PAIR-KEY2 TO SS-SCD (SS-IDX).                            
078800 049-EXIT.                                                                
078900     EXIT.                                                                
079000                                                                          
079100 050-CLASSIFY-CONTAINS.                                                   
079200     IF (WS-REL-TTY1 = "GPCK" OR WS-REL-TTY1 = "BPCK")                    
079300                      AND WS-REL-TTY2 = "SCD"                             
079400         MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY1                               
079500         MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY2                               
079600         PERFORM 051-ADD-PACK-SCD THRU 051-EXIT                           
079700     ELSE                                                                 
079800         IF (WS-REL-TTY2 = "GPCK" OR WS-REL-TTY2 = "BPCK")                
079900                      AND WS-REL-TTY1 = "SCD"                             
080000             MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY1                           
080100             MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY2                           
080200             PERFORM 051-ADD-PACK-SCD THRU 051-EXIT.                      
080300 050-EXIT.                                                                
080400     EXIT.                                                                
080500                                                                          
080600 051-ADD-PACK-SCD.                                                        
080700     MOVE "N" TO WS-FOUND-SW.                                             
080800     SET PK-IDX TO 1.                                                     
080900     SEARCH PK-ROW                                                        
081000         AT END NEXT SENTENCE                                             
081100         WHEN PK-PACK (PK-IDX) = WS-PAIR-KEY1                             
081200             MOVE "Y" TO WS-FOUND-SW                                      
081300     END-SEARCH.                                                          
081400     IF NOT ROW-FOUND                                                     
081500         ADD 1 TO PK-COUNT                                                
081600         IF PK-COUNT > MAX-PACK-SCD                                       
081700             MOVE "** PACK-TO-SCD-TABLE OVERFLOW" TO ABEND-REASON         
081800             GO TO 1000-ABEND-RTN                                         
081900         END-IF                                                           
082000         SET PK-IDX TO PK-COUNT                                           
082100         MOVE WS-PAIR-KEY1 TO PK-PACK (PK-IDX)                            
082200         MOVE WS-PAIR-KEY2 TO PK-SCD (PK-IDX).                            
082300 051-EXIT.                                                                
082400     EXIT.                                                                
082500                                                                          
082600 052-CLASSIFY-CONSISTS.                                                   
082700     IF WS-REL-TTY1 = "SCD" AND WS-REL-TTY2 = "SCDC"                      
082800         MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY1                               
082900         MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY2                               
083000         PERFORM 053-ADD-SCD-SCDC THRU 053-EXIT                           
083100     ELSE                                                                 
083200         IF WS-REL-TTY2 = "SCD" AND WS-REL-TTY1 = "SCDC"                  
083300             MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY1                           
083400             MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY2                           
083500             PERFORM 053-ADD-SCD-SCDC THRU 053-EXIT.                      
083600 052-EXIT.                                                                
083700     EXIT.                                                                
083800                                                                          
083900 053-ADD-SCD-SCDC.                                                        
084000     MOVE "N" TO WS-FOUND-SW.                                             
084100     SET SC-IDX TO 1.                                                     
084200     SEARCH SC-ROW                                                        
084300         AT END NEXT SENTENCE                                             
084400         WHEN SC-SCD (SC-IDX) = WS-PAIR-KEY1                              
084500              AND SC-SCDC (SC-IDX) = WS-PAIR-KEY2                         
084600             MOVE "Y" TO WS-FOUND-SW                                      
084700     END-SEARCH.                                                          
084800     IF NOT ROW-FOUND                                                     
084900         ADD 1 TO SC-COUNT                                                
085000         IF SC-COUNT > MAX-SCD-SCDC                                       
085100             MOVE "** SCD-TO-SCDC-TABLE OVERFLOW" TO ABEND-REASON         
085200             GO TO 1000-ABEND-RTN                                         
085300         END-IF                                                           
085400         SET SC-IDX TO SC-COUNT                                           
085500         MOVE WS-PAIR-KEY1 TO SC-SCD (SC-IDX)                             
085600         MOVE WS-PAIR-KEY2 TO SC-SCDC (SC-IDX).                           
085700 053-EXIT.                                                                
085800     EXIT.                                                                
085900                                                                          
086000 054-CLASSIFY-HAS-ING.                                                    
086100     IF WS-REL-TTY1 = "SCDC" AND WS-REL-TTY2 = "IN"                       
086200         MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY1                               
086300         MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY2                               
086400         PERFORM 055-ADD-SCDC-IN THRU 055-EXIT                            
086500     ELSE                                                                 
086600         IF WS-REL-TTY2 = "SCDC" AND WS-REL-TTY1 = "IN"                   
086700             MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY1                           
086800             MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY2                           
086900             PERFORM 055-ADD-SCDC-IN THRU 055-EXIT.                       
087000 054-EXIT.                                                                
087100     EXIT.                                                                
087200                                                                          
087300 055-ADD-SCDC-IN.                                                         
087400     MOVE "N" TO WS-FOUND-SW.                                             
087500     SET SI-IDX TO 1.                                                     
087600     SEARCH SI-ROW                                                        
087700         AT END NEXT SENTENCE                                             
087800         WHEN SI-SCDC (SI-IDX) = WS-PAIR-KEY1                             
087900              AND SI-IN (SI-IDX) = WS-PAIR-KEY2                           
088000             MOVE "Y" TO WS-FOUND-SW                                      
088100     END-SEARCH.                                                          
088200     IF NOT ROW-FOUND                                                     
088300         ADD 1 TO SI-COUNT                                                
088400         IF SI-COUNT > MAX-SCDC-ING                                       
088500             MOVE "** SCDC-TO-IN-TABLE OVERFLOW" TO ABEND-REASON          
088600             GO TO 1000-ABEND-RTN                                         
088700         END-IF                                                           
088800         SET SI-IDX TO SI-COUNT                                           
088900         MOVE WS-PAIR-KEY1 TO SI-SCDC (SI-IDX)                            
089000         MOVE WS-PAIR-KEY2 TO SI-IN (SI-IDX).                             
089100 055-EXIT.                                                                
089200     EXIT.                                                                
089300                                                                          
089400 056-CLASSIFY-HAS-PIN.                                                    
089500     IF WS-REL-TTY1 = "SCDC" AND WS-REL-TTY2 = "PIN"                      
089600         MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY1                               
089700         MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY2                               
089800         PERFORM 057-ADD-SCDC-PIN THRU 057-EXIT                           
089900     ELSE                                                                 
090000         IF WS-REL-TTY2 = "SCDC" AND WS-REL-TTY1 = "PIN"                  
090100             MOVE WS-REL-RXCUI2 TO WS-PAIR-KEY1                           
090200             MOVE WS-REL-RXCUI1 TO WS-PAIR-KEY2                           
090300             PERFORM 057-ADD-SCDC-PIN THRU 057-EXIT.                      
090400 056-EXIT.                                                                
090500     EXIT.                                                                
090600                                                                          
090700 057-ADD-SCDC-PIN.                                                        
090800     MOVE "N" TO WS-FOUND-SW.                                             
090900     SET SP-IDX TO 1.                                                     
091000     SEARCH SP-ROW                                                        
091100         AT END NEXT SENTENCE                                             
091200         WHEN SP-SCDC (SP-IDX) = WS-PAIR-KEY1                             
091300              AND SP-PIN (SP-IDX) = WS-PAIR-KEY2                          
091400             MOVE "Y" TO WS-FOUND-SW                                      
091500     END-SEARCH.                                                          
091600     IF NOT ROW-FOUND                                                     
091700         ADD 1 TO SP-COUNT                                                
091800         IF SP-COUNT > MAX-SCDC-ING                                       
091900             MOVE "** SCDC-TO-PIN-TABLE OVERFLOW" TO ABEND-REASON         
092000             GO TO 1000-ABEND-RTN                                         
092100         END-IF                                                           
092200         SET SP-IDX TO SP-COUNT                                           
092300         MOVE WS-PAIR-KEY1 TO SP-SCDC (SP-IDX)                            
092400         MOVE WS-PAIR-KEY2 TO SP-PIN (SP-IDX).                            
092500 057-EXIT.                                                                
092600     EXIT.                                                                
092700                                                                          
092800 100-MAINLINE.                                                            
092900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
093000     MOVE NL-NDC (NL-IDX) TO WS-CURRENT-NDC.                              
093100     PERFORM 110-GATHER-RXCUI-LIST THRU 110-EXIT.                         
093200     PERFORM 210-SORT-RXCUI-LIST THRU 210-EXIT.                           
093300     PERFORM 200-PROCESS-ATTACHMENTS THRU 200-EXIT                        
093400         VARYING RX-IDX FROM 1 BY 1 UNTIL RX-IDX > RX-COUNT.              
093500 100-EXIT.                                                                
093600     EXIT.                                                                
093700                                                                          
093800 110-GATHER-RXCUI-LIST.                                                   
093900     MOVE ZERO TO RX-COUNT.                                               
094000     PERFORM 112-SCAN-PAIR-TABLE THRU 112-EXIT                            
094100         VARYING NP-IDX FROM 1 BY 1 UNTIL NP-IDX > NP-COUNT.              
094200 110-EXIT.                                                                
094300     EXIT.                                                                
094400                                                                          
094500 112-SCAN-PAIR-TABLE.                                                     
094600     IF NP-NDC (NP-IDX) = WS-CURRENT-NDC                                  
094700         ADD 1 TO RX-COUNT                                                
094800         IF RX-COUNT > MAX-RX-LIST                                        
094900             MOVE "** RX-LIST-WORK OVERFLOW FOR ONE NDC"                  
095000                                              TO ABEND-REASON             
095100             GO TO 1000-ABEND-RTN                                         
095200         END-IF                                                           
095300         SET RX-IDX TO RX-COUNT                                           
095400         MOVE NP-RXCUI (NP-IDX) TO RX-RXCUI (RX-IDX).                     
095500 112-EXIT.                                                                
095600     EXIT.                                                                
095700                                                                          
095800 200-PROCESS-ATTACHMENTS.                                                 
095900     MOVE "200-PROCESS-ATTACHMENTS" TO PARA-NAME.                         
096000     MOVE RX-RXCUI (RX-IDX) TO WS-ATTACH-RXCUI.                           
096100     PERFORM 205-LOOKUP-ATTACH THRU 205-EXIT.                             
096200     IF NOT ROW-FOUND                                                     
096300         GO TO 200-EXIT.                                                  
096400     IF NOT ATTACH-ELIGIBLE-TTY                                           
096500         GO TO 200-EXIT.                                                  
096600                                                                          
096700     PERFORM 300-RESOLVE-SCD THRU 300-EXIT.                               
096800     IF WS-ATTACH-SCD = SPACES                                            
096900         GO TO 200-EXIT.                                                  
097000                                                                          
097100     PERFORM 400-BUILD-INGREDIENTS THRU 400-EXIT.                         
097200     IF NDCX-ING-COUNT-O = ZERO                                           
097300         GO TO 200-EXIT.                                                  
097400                                                                          
097500     PERFORM 600-WRITE-EXTRACT-REC THRU 600-EXIT.                         
097600 200-EXIT.                                                                
097700     EXIT.                                                                
097800                                                                          
097900 205-LOOKUP-ATTACH.                                                       
098000     MOVE "N" TO WS-FOUND-SW.                                             
098100     SET CT-IDX TO 1.                                                     
098200     SEARCH CT-ROW                                                        
098300         AT END NEXT SENTENCE                                             
098400         WHEN CT-RXCUI (CT-IDX) = WS-ATTACH-RXCUI                         
098500             MOVE "Y" TO WS-FOUND-SW                                      
098600             MOVE CT-TTY (CT-IDX)  TO WS-ATTACH-TTY                       
098700             MOVE CT-NAME (CT-IDX) TO WS-ATTACH-NAME                      
098800     END-SEARCH.                                                          
098900 205-EXIT.                                                                
099000     EXIT.                                                                
099100                                                                          
099200 210-SORT-RXCUI-LIST.                                                     
099300*  SMALL BUBBLE SORT - THE LIST IS NEVER MORE THAN A HANDFUL OF           
099400*  ATTACHMENTS FOR ONE NDC, SO A SIMPLE SORT IS PLENTY.                   
099500     IF RX-COUNT > 1                                                      
099600         PERFORM 212-SORT-OUTER THRU 212-EXIT                             
099700             VARYING RX-IDX FROM 1 BY 1                                   
099800             UNTIL RX-IDX > RX-COUNT - 1.                                 
099900 210-EXIT.                                                                
100000     EXIT.                                                                
100100                                                                          
100200 212-SORT-OUTER.                                                          
100300     PERFORM 214-SORT-INNER THRU 214-EXIT                                 
100400         VARYING RX-IDX2 FROM 1 BY 1                                      
100500         UNTIL RX-IDX2 > RX-COUNT - RX-IDX.                               
100600 212-EXIT.                                                                
100700     EXIT.                                                                
100800                                                                          
100900 214-SORT-INNER.                                                          
101000     IF RX-RXCUI (RX-IDX2) > RX-RXCUI (RX-IDX2 + 1)                       
101100         MOVE RX-RXCUI (RX-IDX2)     TO SWAP-TEMP                         
101200         MOVE RX-RXCUI (RX-IDX2 + 1) TO RX-RXCUI (RX-IDX2)                
101300         MOVE SWAP-TEMP              TO RX-RXCUI (RX-IDX2 + 1).           
101400 214-EXIT.                                                                
101500     EXIT.                                                                
101600                                                                          
101700 300-RESOLVE-SCD.                                                         
101800     MOVE "300-RESOLVE-SCD" TO PARA-NAME.                                 
101900     MOVE SPACES TO WS-ATTACH-SCD.                                        
102000     EVALUATE TRUE                                                        
102100         WHEN WS-ATTACH-TTY = "SCD"                                       
102200             MOVE WS-ATTACH-RXCUI TO WS-ATTACH-SCD                        
102300         WHEN WS-ATTACH-TTY = "SBD"                                       
102400             PERFORM 310-RESOLVE-VIA-SBD THRU 310-EXIT                    
102500         WHEN WS-ATTACH-TTY = "GPCK" OR WS-ATTACH-TTY = "BPCK"            
102600             PERFORM 320-RESOLVE-VIA-PACK THRU 320-EXIT                   
102700     END-EVALUATE.                                                        
102800 300-EXIT.                                                                
102900     EXIT.                                                                
103000                                                                          
103100 310-RESOLVE-VIA-SBD.                                                     
103200     SET SS-IDX TO 1.                                                     
103300     SEARCH SS-ROW                                                        
103400         AT END NEXT SENTENCE                                             
103500         WHEN SS-SBD (SS-IDX) = WS-ATTACH-RXCUI                           
103600             MOVE SS-SCD (SS-IDX) TO WS-ATTACH-SCD                        
103700     END-SEARCH.                                                          
103800 310-EXIT.                                                                
103900     EXIT.                                                                
104000                                                                          
104100 320-RESOLVE-VIA-PACK.                                                    
104200     SET PK-IDX TO 1.                                                     
104300     SEARCH PK-ROW                                                        
104400         AT END NEXT SENTENCE                                             
104500         WHEN PK-PACK (PK-IDX) = WS-ATTACH-RXCUI                          
104600             MOVE PK-SCD (PK-IDX) TO WS-ATTACH-SCD                        
104700     END-SEARCH.                                                          
104800 320-EXIT.                                                                
104900     EXIT.                                                                
105000                                                                          
105100 400-BUILD-INGREDIENTS.                                                   
105200     MOVE "400-BUILD-INGREDIENTS" TO PARA-NAME.                           
105300     MOVE ZERO TO NDCX-ING-COUNT-O.                                       
105400     MOVE ZERO TO DD-COUNT.                                               
105500     PERFORM 405-SCAN-SCD-SCDC THRU 405-EXIT                              
105600         VARYING SC-IDX FROM 1 BY 1 UNTIL SC-IDX > SC-COUNT.              
105700 400-EXIT.                                                                
105800     EXIT.                                                                
105900                                                                          
106000 405-SCAN-SCD-SCDC.                                                       
106100     IF SC-SCD (SC-IDX) = WS-ATTACH-SCD                                   
106200         MOVE SC-SCDC (SC-IDX) TO WS-CURRENT-SCDC                         
106300         PERFORM 407-LOOKUP-ROLE-TARGETS THRU 407-EXIT                    
106400         PERFORM 410-EMIT-PINS THRU 410-EXIT                              
106500             VARYING SP-IDX FROM 1 BY 1 UNTIL SP-IDX > SP-COUNT           
106600         PERFORM 430-EMIT-INS THRU 430-EXIT                               
106700             VARYING SI-IDX FROM 1 BY 1 UNTIL SI-IDX > SI-COUNT.          
106800 405-EXIT.                                                                
106900     EXIT.                                                                
107000                                                                          
107100 407-LOOKUP-ROLE-TARGETS.                                                 
107200     MOVE SPACES TO WS-AI-TARGET.                                         
107300     MOVE SPACES TO WS-AM-TARGET.                                         
107400     MOVE SPACES TO WS-BOSS-TARGET.                                       
107500     SET AB-IDX TO 1.                                                     
107600     SEARCH AB-ROW                                                        
107700         AT END NEXT SENTENCE                                             
107800         WHEN AB-SCD (AB-IDX) = WS-ATTACH-SCD                             
107900              AND AB-SCDC (AB-IDX) = WS-CURRENT-SCDC                      
108000             MOVE AB-AI-TARGET (AB-IDX)   TO WS-AI-TARGET                 
108100             MOVE AB-AM-TARGET (AB-IDX)   TO WS-AM-TARGET                 
108200             MOVE AB-BOSS-TARGET (AB-IDX) TO WS-BOSS-TARGET               
108300     END-SEARCH.                                                          
108400 407-EXIT.                                                                
108500     EXIT.                                                                
108600                                                                          
108700 410-EMIT-PINS.                                                           
108800     IF SP-SCDC (SP-IDX) = WS-CURRENT-SCDC                                
108900                      AND NDCX-ING-COUNT-O < 20                           
109000         MOVE SP-PIN (SP-IDX) TO WS-CAND-RXCUI                            
109100         PERFORM 420-DEDUP-CHECK THRU 420-EXIT                            
109200         IF NOT ROW-FOUND                                                 
109300             PERFORM 422-ADD-PIN-SUBREC THRU 422-EXIT.                    
109400 410-EXIT.                                                                
109500     EXIT.                                                                
109600                                                                          
109700 420-DEDUP-CHECK.                                                         
109800     MOVE "N" TO WS-FOUND-SW.                                             
109900     SET DD-IDX TO 1.                                                     
110000     SEARCH DD-ROW                                                        
110100         AT END NEXT SENTENCE                                             
110200         WHEN DD-SCDC (DD-IDX) = WS-CURRENT-SCDC                          
110300              AND DD-RXCUI (DD-IDX) = WS-CAND-RXCUI                       
110400             MOVE "Y" TO WS-FOUND-SW                                      
110500     END-SEARCH.                                                          
110600 420-EXIT.                                                                
110700     EXIT.                                                                
110800                                                                          
110900 422-ADD-PIN-SUBREC.                                                      
111000     ADD 1 TO NDCX-ING-COUNT-O.                                           
111100     SET NDCX-ING-IDX TO NDCX-ING-COUNT-O.                                
111200     MOVE WS-CURRENT-SCDC TO NDCX-ING-SCDC-O (NDCX-ING-IDX).              
111300     MOVE "PIN"           TO NDCX-ING-TTY-O (NDCX-ING-IDX).               
111400     MOVE WS-CAND-RXCUI   TO NDCX-ING-RXCUI-O (NDCX-ING-IDX).             
111500     PERFORM 450-LOOKUP-CONCEPT THRU 450-EXIT.                            
111600     MOVE WS-CONCEPT-NAME TO NDCX-ING-STR-O (NDCX-ING-IDX).               
111700     MOVE WS-CONCEPT-UNII TO NDCX-ING-UNII-O (NDCX-ING-IDX).              
111800                                                                          
111900     IF WS-CAND-RXCUI = WS-AI-TARGET                                      
112000         MOVE "Y" TO NDCX-ING-ACTIVE-ING-O (NDCX-ING-IDX)                 
112100     ELSE                                                                 
112200         MOVE "N" TO NDCX-ING-ACTIVE-ING-O (NDCX-ING-IDX).                
112300     MOVE "N" TO NDCX-ING-ACTIVE-MTY-O (NDCX-ING-IDX).                    
112400     IF WS-CAND-RXCUI = WS-BOSS-TARGET                                    
112500         MOVE "Y" TO NDCX-ING-BASIS-STR-O (NDCX-ING-IDX)                  
112600     ELSE                                                                 
112700         MOVE "N" TO NDCX-ING-BASIS-STR-O (NDCX-ING-IDX).                 
112800                                                                          
112900     ADD 1 TO DD-COUNT.                                                   
113000     SET DD-IDX TO DD-COUNT.                                              
113100     MOVE WS-CURRENT-SCDC TO DD-SCDC (DD-IDX).                            
113200     MOVE WS-CAND-RXCUI   TO DD-RXCUI (DD-IDX).                           
113300 422-EXIT.                                                                
113400     EXIT.                                                                
113500                                                                          
113600 430-EMIT-INS.                                                            
113700     IF SI-SCDC (SI-IDX) = WS-CURRENT-SCDC                                
113800                      AND NDCX-ING-COUNT-O < 20                           
113900         MOVE SI-IN (SI-IDX) TO WS-CAND-RXCUI                             
114000         PERFORM 420-DEDUP-CHECK THRU 420-EXIT                            
114100         IF NOT ROW-FOUND                                                 
114200             PERFORM 442-ADD-IN-SUBREC THRU 442-EXIT.                     
114300 430-EXIT.                                                                
114400     EXIT.                                                                
114500                                                                          
114600 442-ADD-IN-SUBREC.                                                       
114700     ADD 1 TO NDCX-ING-COUNT-O.                                           
114800     SET NDCX-ING-IDX TO NDCX-ING-COUNT-O.                                
114900     MOVE WS-CURRENT-SCDC TO NDCX-ING-SCDC-O (NDCX-ING-IDX).              
115000     MOVE "IN"            TO NDCX-ING-TTY-O (NDCX-ING-IDX).               
115100     MOVE WS-CAND-RXCUI   TO NDCX-ING-RXCUI-O (NDCX-ING-IDX).             
115200     PERFORM 450-LOOKUP-CONCEPT THRU 450-EXIT.                            
115300     MOVE WS-CONCEPT-NAME TO NDCX-ING-STR-O (NDCX-ING-IDX).               
115400     MOVE WS-CONCEPT-UNII TO NDCX-ING-UNII-O (NDCX-ING-IDX).              
115500                                                                          
115600     MOVE "N" TO NDCX-ING-ACTIVE-ING-O (NDCX-ING-IDX).                    
115700     IF WS-CAND-RXCUI = WS-AM-TARGET                                      
115800         MOVE "Y" TO NDCX-ING-ACTIVE-MTY-O (NDCX-ING-IDX)                 
115900     ELSE                                                                 
116000         MOVE "N" TO NDCX-ING-ACTIVE-MTY-O (NDCX-ING-IDX).                
116100     IF WS-CAND-RXCUI = WS-BOSS-TARGET                                    
116200         MOVE "Y" TO NDCX-ING-BASIS-STR-O (NDCX-ING-IDX)                  
116300     ELSE                                                                 
116400         MOVE "N" TO NDCX-ING-BASIS-STR-O (NDCX-ING-IDX).                 
116500                                                                          
116600     ADD 1 TO DD-COUNT.                                                   
116700     SET DD-IDX TO DD-COUNT.                                              
116800     MOVE WS-CURRENT-SCDC TO DD-SCDC (DD-IDX).                            
116900     MOVE WS-CAND-RXCUI   TO DD-RXCUI (DD-IDX).                           
117000 442-EXIT.                                                                
117100     EXIT.                                                                
117200                                                                          
117300 450-LOOKUP-CONCEPT.                                                      
117400     MOVE SPACES TO WS-CONCEPT-NAME.                                      
117500     MOVE SPACES TO WS-CONCEPT-UNII.                                      
117600     SET CT-IDX TO 1.                                                     
117700     SEARCH CT-ROW                                                        
117800         AT END NEXT SENTENCE                                             
117900         WHEN CT-RXCUI (CT-IDX) = WS-CAND-RXCUI                           
118000             MOVE CT-NAME (CT-IDX) TO WS-CONCEPT-NAME                     
118100             MOVE CT-UNII (CT-IDX) TO WS-CONCEPT-UNII                     
118200     END-SEARCH.                                                          
118300 450-EXIT.                                                                
118400     EXIT.                                                                
118500                                                                          
118600 600-WRITE-EXTRACT-REC.                                                   
118700     MOVE "600-WRITE-EXTRACT-REC" TO PARA-NAME.                           
118800     MOVE WS-CURRENT-NDC   TO NDCX-NDC-O.                                 
118900     MOVE WS-ATTACH-TTY    TO NDCX-TTY-O.                                 
119000     MOVE WS-ATTACH-RXCUI  TO NDCX-RXCUI-O.                               
119100     MOVE WS-ATTACH-NAME   TO NDCX-STR-O.                                 
119200     WRITE NDCXTF-REC FROM NDCXTOUT-REC.                                  
119300     ADD 1 TO RECORDS-WRITTEN.                                            
119400 600-EXIT.                                                                
119500     EXIT.                                                                
119600                                                                          
119700 900-CLEANUP.                                                             
119800     MOVE "900-CLEANUP" TO PARA-NAME.                                     
119900     CLOSE NDCXTF.                                                        
120000     CLOSE SYSOUT.                                                        
120100     DISPLAY "** ATOM RECORDS READ **".                                   
120200     DISPLAY ATOMS-READ.                                                  
120300     DISPLAY "** ATTRIBUTE RECORDS READ (NDC PASS) **".                   
120400     DISPLAY ATTRS-READ-P1.                                               
120500     DISPLAY "** ATTRIBUTE RECORDS READ (ROLE PASS) **".                  
120600     DISPLAY ATTRS-READ-P2.                                               
120700     DISPLAY "** RELATIONSHIP RECORDS READ **".                           
120800     DISPLAY RELS-READ.                                                   
120900     DISPLAY "** EXTRACT RECORDS WRITTEN **".                             
121000     DISPLAY RECORDS-WRITTEN.                                             
121100     DISPLAY "******** NORMAL END OF JOB NDCXTRCT ********".              
121200 900-EXIT.                                                                
121300     EXIT.                                                                
121400                                                                          
121500 1000-ABEND-RTN.                                                          
121600     WRITE SYSOUT-REC FROM ABEND-REC.                                     
121700     CLOSE NDCATOM, NDCATTR, NDCREL, NDCXTF, SYSOUT.                      
121800     DISPLAY "*** ABNORMAL END OF JOB-NDCXTRCT ***" UPON CONSOLE.         
121900     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
